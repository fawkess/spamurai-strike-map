000100     FD  PRINTER-FILE
000200         LABEL RECORDS ARE OMITTED.
000300     01  PRINTER-RECORD             PIC X(132).
