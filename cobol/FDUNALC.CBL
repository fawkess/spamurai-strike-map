000100     FD  UNALLOCATED-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  UNALLOCATED-RECORD-OUT.
000500         05  UNALLOC-NAME           PIC X(30).
000600         05  UNALLOC-PHONE          PIC X(15).
000700         05  UNALLOC-CENTER         PIC X(20).
000800         05  UNALLOC-SOURCE         PIC X(25).
000900         05  UNALLOC-REASON         PIC X(50).
001000         05  FILLER                 PIC X(05).
