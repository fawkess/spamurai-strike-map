000100     SELECT UNALLOCATED-FILE
000200            ASSIGN TO UNALL-OUT
000300            ORGANIZATION IS SEQUENTIAL.
