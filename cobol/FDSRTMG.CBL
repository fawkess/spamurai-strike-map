000100*    ---------------------------------------------------------
000200*    FDSRTMG.CBL  -  SORTED-MERGE-RECORD, READ SEQUENTIALLY TO
000300*    REWRITE THE FINAL ALLOCATIONS FILE IN AGENT-GROUPED ORDER.
000400     FD  SORTED-MERGE-FILE
000500         RECORDING MODE IS F
000600         LABEL RECORDS ARE STANDARD.
000700     01  SORTED-MERGE-RECORD.
000800         05  SM-AGENT-RANK          PIC 9(05).
000900         05  SM-SEQUENCE            PIC 9(06).
001000         05  SM-ORIGIN              PIC X(01).
001100         05  SM-AGENT               PIC X(30).
001200         05  SM-NAME                PIC X(30).
001300         05  SM-PHONE               PIC X(15).
001400         05  FILLER                 PIC X(05).
