000100     FD  SUMMARY-WORK-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400*    ---------------------------------------------------------
000500*    ONE HAND-OFF FILE, SEVEN ROW SHAPES.  CONTACT-ALLOCATION
000600*    WRITES EACH ROW TAGGED BY SW-RECORD-TYPE;
000700*    ALLOCATION-SUMMARY-REPORT REDEFINES THE SAME AREA TO
000800*    PRINT EACH SECTION OF THE SUMMARY REPORT.
000900*    ---------------------------------------------------------
001000     01  SUMMARY-WORK-RECORD.
001100         05  SW-RECORD-TYPE         PIC X(02).
001200             88  SW-IS-TOTALS-ROW      VALUE "TH".
001300             88  SW-IS-INCREMENT-ROW   VALUE "IN".
001400             88  SW-IS-CUMULATIVE-ROW  VALUE "CU".
001500             88  SW-IS-AGENT-ROW       VALUE "AG".
001600             88  SW-IS-PRIORITY-ROW    VALUE "PR".
001700             88  SW-IS-UNALLOC-ROW     VALUE "UN".
001800             88  SW-IS-INACTIVE-ROW    VALUE "IA".
001900         05  SW-DATA-AREA           PIC X(132).
002000*    ---------------------------------------------------------
002100     01  SW-TOTALS-ROW REDEFINES SUMMARY-WORK-RECORD.
002200         05  FILLER                 PIC X(02).
002300         05  SW-TH-INCREMENTAL-FLAG PIC X(01).
002400         05  SW-TH-TOTAL-CONTACTS   PIC 9(05).
002500         05  SW-TH-ALLOCATED-COUNT  PIC 9(05).
002600         05  SW-TH-UNALLOC-COUNT    PIC 9(05).
002700         05  SW-TH-TOTAL-AGENTS     PIC 9(05).
002800         05  FILLER                 PIC X(111).
002900*    ---------------------------------------------------------
003000     01  SW-INCREMENT-ROW REDEFINES SUMMARY-WORK-RECORD.
003100         05  FILLER                 PIC X(02).
003200         05  SW-IN-CONTACTS-READ    PIC 9(05).
003300         05  SW-IN-DUPS-REMOVED     PIC 9(05).
003400         05  SW-IN-ALREADY-ALLOC    PIC 9(05).
003500         05  SW-IN-NEW-TO-ALLOCATE  PIC 9(05).
003600         05  FILLER                 PIC X(112).
003700*    ---------------------------------------------------------
003800     01  SW-CUMULATIVE-ROW REDEFINES SUMMARY-WORK-RECORD.
003900         05  FILLER                 PIC X(02).
004000         05  SW-CU-PREV-ALLOCATED   PIC 9(05).
004100         05  SW-CU-NEW-ALLOCATED    PIC 9(05).
004200         05  SW-CU-TOTAL-ALLOCATED  PIC 9(05).
004300         05  FILLER                 PIC X(117).
004400*    ---------------------------------------------------------
004500     01  SW-AGENT-ROW REDEFINES SUMMARY-WORK-RECORD.
004600         05  FILLER                 PIC X(02).
004700         05  SW-AG-AGENT-NAME       PIC X(30).
004800         05  SW-AG-AGENT-CENTER     PIC X(20).
004900         05  SW-AG-NEW-COUNT        PIC 9(05).
005000         05  FILLER                 PIC X(77).
005100*    ---------------------------------------------------------
005200     01  SW-PRIORITY-ROW REDEFINES SUMMARY-WORK-RECORD.
005300         05  FILLER                 PIC X(02).
005400         05  SW-PR-PRIORITY-VALUE   PIC 9(03).
005500         05  SW-PR-ALLOCATED-COUNT  PIC 9(05).
005600         05  FILLER                 PIC X(124).
005700*    ---------------------------------------------------------
005800     01  SW-UNALLOC-ROW REDEFINES SUMMARY-WORK-RECORD.
005900         05  FILLER                 PIC X(02).
006000         05  SW-UN-NAME             PIC X(30).
006100         05  SW-UN-PHONE            PIC X(15).
006200         05  SW-UN-REASON           PIC X(50).
006300         05  FILLER                 PIC X(37).
006400*    ---------------------------------------------------------
006500     01  SW-INACTIVE-ROW REDEFINES SUMMARY-WORK-RECORD.
006600         05  FILLER                 PIC X(02).
006700         05  SW-IA-AGENT-NAME       PIC X(30).
006800         05  SW-IA-LIST-SIZE        PIC 9(05).
006900         05  FILLER                 PIC X(97).
