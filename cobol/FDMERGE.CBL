000100*    ---------------------------------------------------------
000200*    FDMERGE.CBL  -  ONE ROW PER PRESERVED OR NEWLY ALLOCATED
000300*    CONTACT AWAITING THE AGENT-GROUPING SORT.  MG-AGENT-RANK
000400*    IS THE AGENT'S ROSTER POSITION (INACTIVE AGENTS SORT LAST,
000500*    BY FIRST APPEARANCE IN THE EXISTING-ALLOC FILE).
000600     FD  MERGE-ALLOC-FILE
000700         RECORDING MODE IS F
000800         LABEL RECORDS ARE STANDARD.
000900     01  MERGE-ALLOC-RECORD.
001000         05  MG-AGENT-RANK          PIC 9(05).
001100         05  MG-SEQUENCE            PIC 9(06).
001200         05  MG-ORIGIN              PIC X(01).
001300             88  MG-IS-PRIOR            VALUE "P".
001400             88  MG-IS-NEW              VALUE "N".
001500         05  MG-AGENT               PIC X(30).
001600         05  MG-NAME                PIC X(30).
001700         05  MG-PHONE               PIC X(15).
001800         05  FILLER                 PIC X(05).
