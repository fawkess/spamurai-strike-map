000100*    ---------------------------------------------------------
000200*    wsalloc01.cbl  -  WORKING-STORAGE FOR contact-allocation
000300*    CONTACT / AGENT / PRIORITY TABLES HELD IN MEMORY FOR THE
000400*    DURATION OF ONE RUN, PLUS THE RUN'S ACCUMULATORS.
000500*    ---------------------------------------------------------
000600     01  WS-RUN-SWITCHES.
000700         05  WS-END-OF-FILE         PIC X.
000800             88  END-OF-FILE            VALUE "Y".
000900         05  WS-INCREMENTAL-MODE    PIC X.
001000             88  INCREMENTAL-MODE       VALUE "Y".
001100         05  WS-FOUND-FLAG          PIC X.
001200             88  WS-FOUND               VALUE "Y".
001300         05  WS-ABORT-SWITCH        PIC X.
001400             88  WS-ABORT               VALUE "Y".
001500         05  WS-ANY-RECORD-FLAG     PIC X.
001600             88  WS-ANY-RECORD-READ     VALUE "Y".
001700         05  WS-CONTACT-CTR-FILLED  PIC X.
001800         05  WS-CONTACT-CTR-BLANK   PIC X.
001900         05  WS-AGENT-CTR-FILLED    PIC X.
002000         05  WS-AGENT-CTR-BLANK     PIC X.
002100         05  FILLER                 PIC X(03).
002200*    ---------------------------------------------------------
002300*    CONTACT-TABLE - SURVIVES LOAD, DEDUP, PRIORITY AND THE
002400*    INCREMENTAL FILTER BEFORE BEING HANDED TO THE SORT.
002500     01  WS-CONTACT-TABLE.
002600         05  WS-CONTACT-COUNT       PIC 9(05)  COMP.
002700         05  WS-CONTACT-ENTRY OCCURS 0 TO 9999 TIMES
002800                 DEPENDING ON WS-CONTACT-COUNT
002900                 INDEXED BY WS-CONTACT-IX WS-CONTACT-IX2.
003000             10  WS-CT-SEQUENCE-NO  PIC 9(06).
003100             10  WS-CT-NAME         PIC X(30).
003200             10  WS-CT-PHONE        PIC X(15).
003300             10  WS-CT-CENTER       PIC X(20).
003400             10  WS-CT-SOURCE       PIC X(25).
003500             10  WS-CT-PRIORITY     PIC 9(03).
003600             10  WS-CT-KEEP-FLAG    PIC X.
003700                 88  WS-CT-KEEP         VALUE "Y".
003800*    ---------------------------------------------------------
003900*    AGENT-TABLE - ROSTER ORDER IS ROUND-ROBIN ORDER (R7).
004000     01  WS-AGENT-TABLE.
004100         05  WS-AGENT-COUNT         PIC 9(05)  COMP.
004200         05  WS-AGENT-ENTRY OCCURS 0 TO 0500 TIMES
004300                 DEPENDING ON WS-AGENT-COUNT
004400                 INDEXED BY WS-AGENT-IX.
004500             10  WS-AG-NAME         PIC X(30).
004600             10  WS-AG-CENTER       PIC X(20).
004700             10  WS-AG-NEW-COUNT    PIC 9(05)  COMP.
004800             10  WS-AG-ACTIVE-FLAG  PIC X.
004900                 88  WS-AG-ACTIVE       VALUE "Y".
005000*    ---------------------------------------------------------
005100*    ELIGIBLE-LIST - SCRATCH, REBUILT FOR EVERY CONTACT BY
005200*    PL-FIND-ELIGIBLE-AGENTS.CBL (R6), CONSUMED BY R7.
005300     01  WS-ELIGIBLE-LIST.
005400         05  WS-ELIGIBLE-COUNT      PIC 9(05)  COMP.
005500         05  WS-ELIGIBLE-IX-TABLE OCCURS 0500 TIMES
005600                 INDEXED BY WS-ELIG-IX.
005700             10  WS-ELIGIBLE-AGENT-IX   PIC 9(05)  COMP.
005800*    ---------------------------------------------------------
005900*    PRIORITY-TABLE (R5) - SOURCE-TO-RANK LOOKUP.
006000     01  WS-PRIORITY-TABLE.
006100         05  WS-PRIORITY-COUNT      PIC 9(05)  COMP.
006200         05  WS-PRIORITY-ENTRY OCCURS 0 TO 0500 TIMES
006300                 DEPENDING ON WS-PRIORITY-COUNT
006400                 INDEXED BY WS-PRIOR-IX.
006500             10  WS-PR-SOURCE       PIC X(25).
006600             10  WS-PR-VALUE        PIC 9(03).
006700*    ---------------------------------------------------------
006800*    PHONE-CLEANSE SCRATCH (R1) - THE WORK AREA IS RE-VIEWED
006900*    ONE BYTE AT A TIME TO STRIP EVERY ".0" OCCURRENCE.
007000     01  WS-PHONE-WORK              PIC X(15).
007100     01  WS-PHONE-WORK-BYTES REDEFINES WS-PHONE-WORK.
007200         05  WS-PHONE-BYTE OCCURS 15 TIMES PIC X(01).
007300*    ---------------------------------------------------------
007400*    ROTATION AND MISCELLANEOUS SUBSCRIPTS/COUNTERS - ALL
007500*    BINARY, NONE OF THEM EVER APPEAR ON PRINTED OUTPUT.
007600     01  WS-SUBSCRIPTS.
007700         05  WS-ROTATION-COUNTER    PIC 9(05)  COMP.
007800         05  WS-BAND-START-IX       PIC 9(05)  COMP.
007900         05  WS-BAND-PRIORITY       PIC 9(03)  COMP.
008000         05  WS-PICK-IX             PIC 9(05)  COMP.
008100         05  WS-SEQ-COUNTER         PIC 9(06)  COMP.
008200         05  WS-SCAN-IX             PIC 9(02)  COMP.
008300         05  WS-INACT-POSITION      PIC 9(05)  COMP.
008400*    ---------------------------------------------------------
008500*    RUN ACCUMULATORS (BATCH FLOW "ACCUMULATED TOTALS", R10).
008600     01  WS-TOTALS.
008700         05  WS-TOT-CONTACTS-READ   PIC 9(05)  COMP.
008800         05  WS-TOT-DUPS-REMOVED    PIC 9(05)  COMP.
008900         05  WS-TOT-ALREADY-ALLOC   PIC 9(05)  COMP.
009000         05  WS-TOT-NO-SOURCE       PIC 9(05)  COMP.
009100         05  WS-TOT-ALLOCATED       PIC 9(05)  COMP.
009200         05  WS-TOT-UNALLOCATED     PIC 9(05)  COMP.
009300         05  WS-TOT-PREV-ALLOCATED  PIC 9(05)  COMP.
009400*    ---------------------------------------------------------
009500*    UNKNOWN-SOURCE SCRATCH - FLAT LIST, NOT A SET, CALLER
009600*    FOLDS OUT DUPLICATES WHEN IT PRINTS THE WARNING LINE.
009700     01  WS-UNKNOWN-SOURCE-LIST.
009800         05  WS-UNKNOWN-SOURCE-COUNT PIC 9(05) COMP.
009900         05  WS-UNKNOWN-SOURCE-ENTRY OCCURS 0 TO 0500 TIMES
010000                 DEPENDING ON WS-UNKNOWN-SOURCE-COUNT
010100                 INDEXED BY WS-UNK-IX.
010200             10  WS-UNK-SOURCE      PIC X(25).
010300*    ---------------------------------------------------------
010400*    PRIORITY-DISTRIBUTION SCRATCH (REPORTS PARA 6) - ONE ENTRY
010500*    PER DISTINCT PRIORITY VALUE THAT RECEIVED AN ALLOCATION.
010600     01  WS-PRIORITY-DIST-TABLE.
010700         05  WS-DIST-COUNT          PIC 9(05)  COMP.
010800         05  WS-DIST-ENTRY OCCURS 0 TO 0500 TIMES
010900                 DEPENDING ON WS-DIST-COUNT
011000                 INDEXED BY WS-DIST-IX.
011100             10  WS-DIST-PRIORITY   PIC 9(03).
011200             10  WS-DIST-ALLOC-CNT  PIC 9(05)  COMP.
011300*    ---------------------------------------------------------
011400*    INACTIVE-AGENT SCRATCH (REPORTS PARA 8) - AN AGENT NAME
011500*    FOUND ON EXISTING-ALLOC BUT NOT ON THE CURRENT ROSTER.
011600     01  WS-INACTIVE-AGENT-TABLE.
011700         05  WS-INACT-COUNT         PIC 9(05)  COMP.
011800         05  WS-INACT-ENTRY OCCURS 0 TO 0500 TIMES
011900                 DEPENDING ON WS-INACT-COUNT
012000                 INDEXED BY WS-INACT-IX.
012100             10  WS-INACT-NAME      PIC X(30).
012200             10  WS-INACT-PRESERVED PIC 9(05)  COMP.
012300*    ---------------------------------------------------------
012400*    SEEN-PHONE SCRATCH (R9 DEDUP) - RESET ON EVERY AGENT-RANK
012500*    CONTROL BREAK WHILE THE SORTED MERGE FILE IS REWRITTEN OUT
012600*    TO THE ALLOCATIONS FILE.
012700     01  WS-SEEN-PHONE-TABLE.
012800         05  WS-SEEN-COUNT          PIC 9(05)  COMP.
012900         05  WS-SEEN-ENTRY OCCURS 0 TO 2000 TIMES
013000                 DEPENDING ON WS-SEEN-COUNT
013100                 INDEXED BY WS-SEEN-IX.
013200             10  WS-SEEN-PHONE      PIC X(15).
013300*    ---------------------------------------------------------
013400*    MERGE-FILE CONTROL FIELDS (R9 GROUPING SORT).
013500     01  WS-MERGE-CONTROLS.
013600         05  WS-MERGE-SEQ-COUNTER   PIC 9(06)  COMP.
013700         05  WS-INACTIVE-RANK-NEXT  PIC 9(05)  COMP.
013800         05  WS-CURRENT-RANK        PIC 9(05)  COMP.
013900         05  WS-PRIOR-RANK          PIC 9(05)  COMP.
014000         05  WS-FIRST-GROUP-FLAG    PIC X.
014100             88  WS-FIRST-GROUP         VALUE "Y".
014200*    ---------------------------------------------------------
014300*    COMMON CALL AREA FOR THE PL- PARAGRAPH LIBRARY COPYBOOKS.
014400*    CALLER LOADS THE "-IN" FIELDS, PERFORMS THE PARAGRAPH,
014500*    READS BACK THE "-OUT" FIELD.
014600     01  WS-LOOKUP-AREA.
014700         05  WS-LOOKUP-SOURCE       PIC X(25).
014800         05  WS-LOOKUP-PRIORITY-OUT PIC 9(03).
014900         05  WS-LOOKUP-CENTER       PIC X(20).
015000*    ---------------------------------------------------------
015100*    FILE-STATUS AND FATAL-MESSAGE AREA.
015200     01  WS-PRIOR-FILE-STATUS        PIC X(02).
015300         88  WS-PRIOR-FILE-NOT-FOUND     VALUE "35".
015400     01  WS-EXALC-FILE-STATUS        PIC X(02).
015500         88  WS-EXALC-FILE-NOT-FOUND     VALUE "35".
015600     01  WS-FATAL-MESSAGE            PIC X(60).
015700     01  WS-DIVIDE-QUOTIENT          PIC 9(05)  COMP.
015800*    ---------------------------------------------------------
015900     01  WS-DUMMY                   PIC X.
