000100     SELECT PRINTER-FILE
000200            ASSIGN TO SUMM-RPT
000300            ORGANIZATION IS LINE SEQUENTIAL.
