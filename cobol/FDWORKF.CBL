000100     FD  WORK-CONTACT-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  WORK-CONTACT-RECORD.
000500         05  WK-SEQUENCE-NO         PIC 9(06).
000600         05  WK-PRIORITY            PIC 9(03).
000700         05  WK-CONTACT-NAME        PIC X(30).
000800         05  WK-CONTACT-PHONE       PIC X(15).
000900         05  WK-CONTACT-CENTER      PIC X(20).
001000         05  WK-CONTACT-SOURCE      PIC X(25).
001100         05  FILLER                 PIC X(05).
