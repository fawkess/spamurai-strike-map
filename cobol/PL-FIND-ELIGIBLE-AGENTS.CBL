000100*    ---------------------------------------------------------
000200*    PL-FIND-ELIGIBLE-AGENTS.CBL  (R6 - ELIGIBILITY)
000300*    CALLER MOVES THE CONTACT'S CENTER TO WS-LOOKUP-CENTER,
000400*    THEN PERFORMS FIND-ELIGIBLE-AGENTS.  WS-ELIGIBLE-LIST
000500*    COMES BACK HOLDING THE SUBSCRIPTS, IN ROSTER ORDER, OF
000600*    EVERY ACTIVE AGENT ELIGIBLE FOR THAT CENTER.  AN EMPTY
000700*    LIST MEANS THE CONTACT IS UNALLOCATED (R8).
000800*    ---------------------------------------------------------
000900 FIND-ELIGIBLE-AGENTS.
001000
001100     MOVE 0 TO WS-ELIGIBLE-COUNT.
001200     SET WS-AGENT-IX TO 1.
001300     PERFORM TEST-ONE-AGENT-FOR-ELIGIBILITY
001400        UNTIL WS-AGENT-IX > WS-AGENT-COUNT.
001500*    ---------------------------------------------------------
001600 TEST-ONE-AGENT-FOR-ELIGIBILITY.
001700
001800     IF WS-AG-ACTIVE (WS-AGENT-IX)
001900        IF (WS-LOOKUP-CENTER NOT = SPACES
002000                AND WS-AG-CENTER (WS-AGENT-IX) = WS-LOOKUP-CENTER)
002100           OR (WS-LOOKUP-CENTER = SPACES
002200                AND WS-AG-CENTER (WS-AGENT-IX) = SPACES)
002300           PERFORM ADD-AGENT-TO-ELIGIBLE-LIST.
002400
002500     SET WS-AGENT-IX UP BY 1.
002600*    ---------------------------------------------------------
002700 ADD-AGENT-TO-ELIGIBLE-LIST.
002800
002900     ADD 1 TO WS-ELIGIBLE-COUNT.
003000     SET WS-ELIG-IX TO WS-ELIGIBLE-COUNT.
003100     SET WS-ELIGIBLE-AGENT-IX (WS-ELIG-IX) TO WS-AGENT-IX.
