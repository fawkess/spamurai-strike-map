000100     FD  CONTACTS-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  CONTACT-RECORD-IN.
000500         05  CI-CONTACT-NAME        PIC X(30).
000600         05  CI-CONTACT-PHONE       PIC X(15).
000700         05  CI-CONTACT-CENTER      PIC X(20).
000800         05  CI-CONTACT-SOURCE      PIC X(25).
000900         05  FILLER                 PIC X(05).
