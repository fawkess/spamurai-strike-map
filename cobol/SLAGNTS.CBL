000100     SELECT AGENTS-FILE
000200            ASSIGN TO AGNTS-IN
000300            ORGANIZATION IS SEQUENTIAL.
