000100*    ---------------------------------------------------------
000200*    SLEXALC.CBL  -  SELECT FOR THE PRIOR-RUN ALLOCATION FILE.
000300*    OPTIONAL - A FRESH (NON-INCREMENTAL) RUN HAS NONE, AND THE
000400*    VERY FIRST INCREMENTAL RUN FOR A NEW CAMPAIGN HAS NONE.
000500     SELECT OPTIONAL EXISTING-ALLOC-FILE
000600            ASSIGN TO EXALC-IN
000700            ORGANIZATION IS SEQUENTIAL
000800            FILE STATUS IS WS-EXALC-FILE-STATUS.
