000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. contact-allocation.
000300 AUTHOR. R DONOVAN.
000400 INSTALLATION. MIDWEST OUTREACH SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - OUTREACH CAMPAIGN DATA ONLY.
000800*    ---------------------------------------------------------
000900*    CONTACT-ALLOCATION
001000*
001100*    DEALS THE CURRENT CAMPAIGN'S PROSPECT LIST OUT TO THE
001200*    SPAMURAI ROSTER, ONE CONTACT AT A TIME, BY SOURCE
001300*    PRIORITY AND CENTER.  REPLACES THE OLD HAND-SORTED
001400*    WORKSHEETS THE CALL FLOOR USED TO PASS AROUND ON PAPER.
001500*
001600*    READS       CONTACTS-FILE, AGENTS-FILE, PRIORITIES-FILE,
001700*                EXISTING-ALLOC-FILE (INCREMENTAL RUNS ONLY)
001800*    WRITES      ALLOCATIONS-FILE, UNALLOCATED-FILE,
001900*                SUMMARY-WORK-FILE (READ BY
002000*                ALLOCATION-SUMMARY-REPORT, CALLED AT THE END
002100*                OF THIS RUN)
002200*
002300*    RUN MODE IS SET BY UPSI SWITCH 0 ON THE CALLING JCL/
002400*    SCRIPT - ON FOR INCREMENTAL, OFF FOR A FRESH CAMPAIGN.
002500*    THERE IS NO OPERATOR PROMPT - THIS RUNS UNATTENDED.
002600*    ---------------------------------------------------------
002700*    CHANGE LOG
002800*    ---------------------------------------------------------
002900*    06/14/89  RD    ORIGINAL PROGRAM FOR THE FALL CAMPAIGN.
003000*    09/02/89  RD    CR-1101 - ADDED CENTER MATCHING, AGENTS
003100*                     WERE PREVIOUSLY ONE UNDIFFERENTIATED
003200*                     POOL.
003300*    02/27/90  RD    CR-1122 - PRIORITY TABLE MADE DATA-DRIVEN
003400*                     (WAS HARD-CODED SOURCE LIST).
003500*    11/14/90  JLT    PR-0087 - FIXED ROTATION COUNTER RESET,
003600*                     WAS CARRYING OVER BETWEEN PRIORITY
003700*                     BANDS.
003800*    04/03/91  JLT    CR-1190 - INCREMENTAL MODE ADDED PER
003900*                     MARKETING REQUEST - PRESERVE PRIOR
004000*                     ALLOCATIONS BETWEEN CAMPAIGNS.
004100*    08/19/92  MPK    PR-0140 - PHONE CLEANSE DID NOT STRIP
004200*                     REPEATED ".0" SUFFIXES FROM RE-EXPORTED
004300*                     SPREADSHEET DATA.
004400*    01/11/93  MPK    CR-1233 - INACTIVE-AGENT PRESERVATION
004500*                     ADDED, CLOSED FLOOR AGENTS WERE LOSING
004600*                     THEIR BACKLOG ON EVERY RE-RUN.
004700*    06/30/94  JLT    PR-0201 - DUPLICATE PHONE DEDUP KEPT
004800*                     WRONG OCCURRENCE WHEN INPUT WAS RESORTED
004900*                     BY THE SERVICE BUREAU.
005000*    10/05/95  MPK    CR-1278 - PRIORITY DISTRIBUTION ADDED TO
005100*                     SUMMARY PER CALL FLOOR SUPERVISOR
005200*                     REQUEST.
005300*    03/18/96  CAW    PR-0244 - UNKNOWN SOURCE LABELS WERE
005400*                     SILENTLY DROPPED INSTEAD OF BEING
005500*                     REPORTED.
005600*    07/22/97  CAW    CR-1310 - MOVED FROM PUNCHED WORKSHEETS
005700*                     TO THE SORT/MERGE WORK FILES FOR THE
005800*                     ALLOCATION LISTS.
005900*    09/14/98  CAW    Y2K-0098 - REVIEWED ALL DATE-SENSITIVE
006000*                     FIELDS.  THIS PROGRAM CARRIES NO DATES
006100*                     OF ITS OWN; NO CHANGE REQUIRED.
006200*    02/02/99  MPK    Y2K-0112 - FOLLOW-UP REVIEW, CONFIRMED
006300*                     BY QA.  SIGNED OFF FOR CENTURY ROLLOVER.
006400*    05/11/00  CAW    PR-0299 - ELIGIBLE-AGENT LIST WAS BUILT
006500*                     FROM A STALE COPY OF THE ROSTER ON LONG
006600*                     RUNS.
006700*    08/30/01  DWS    CR-1355 - SUMMARY HAND-OFF FILE REBUILT
006800*                     AS TAGGED ROWS SO THE PRINT PROGRAM COULD
006900*                     BE MAINTAINED SEPARATELY FROM THE ENGINE.
007000*    ---------------------------------------------------------
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS VALID-RANK-DIGITS IS "0123456789"
007600     UPSI-0 ON STATUS IS INCREMENTAL-RUN-REQUESTED
007700            OFF STATUS IS FRESH-RUN-REQUESTED.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000
008100     COPY "SLCONTS.CBL".
008200     COPY "SLAGNTS.CBL".
008300     COPY "SLPRIOR.CBL".
008400     COPY "SLEXALC.CBL".
008500     COPY "SLALLOC.CBL".
008600     COPY "SLUNALC.CBL".
008700     COPY "SLUNSRT.CBL".
008800     COPY "SLWORKF.CBL".
008900     COPY "SLMERGE.CBL".
009000     COPY "SLSRTMG.CBL".
009100     COPY "SLSUMWK.CBL".
009200
009300     SELECT SORT-CONTACT-FILE
009400            ASSIGN TO SRT-WRK.
009500
009600     SELECT MERGE-SORT-FILE
009700            ASSIGN TO SRTMRG-SD.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100
010200     COPY "FDCONTS.CBL".
010300     COPY "FDAGNTS.CBL".
010400     COPY "FDPRIOR.CBL".
010500     COPY "FDEXALC.CBL".
010600     COPY "FDALLOC.CBL".
010700     COPY "FDUNALC.CBL".
010800     COPY "FDUNSRT.CBL".
010900     COPY "FDWORKF.CBL".
011000     COPY "FDMERGE.CBL".
011100     COPY "FDSRTMG.CBL".
011200     COPY "FDSUMWK.CBL".
011300
011400*    ---------------------------------------------------------
011500*    EPHEMERAL SORT FILE FOR THE PRIORITY/SEQUENCE ORDERING
011600*    (BATCH FLOW STEP 5, R7).  USES THE UNSORTED-CONTACT-FILE
011700*    AS ITS SOURCE AND DELIVERS WORK-CONTACT-FILE.
011800     SD  SORT-CONTACT-FILE.
011900     01  SORT-CONTACT-RECORD.
012000         05  SRT-SEQUENCE-NO        PIC 9(06).
012100         05  SRT-PRIORITY           PIC 9(03).
012200         05  SRT-CONTACT-NAME       PIC X(30).
012300         05  SRT-CONTACT-PHONE      PIC X(15).
012400         05  SRT-CONTACT-CENTER     PIC X(20).
012500         05  SRT-CONTACT-SOURCE     PIC X(25).
012600         05  FILLER                 PIC X(05).
012700*    ---------------------------------------------------------
012800*    EPHEMERAL SORT FILE FOR THE ALLOCATION-LIST MERGE (R9).
012900*    GROUPS PRESERVED-PLUS-NEW ROWS BY AGENT ROSTER POSITION.
013000     SD  MERGE-SORT-FILE.
013100     01  MERGE-SORT-RECORD.
013200         05  SRM-AGENT-RANK         PIC 9(05).
013300         05  SRM-SEQUENCE           PIC 9(06).
013400         05  SRM-ORIGIN             PIC X(01).
013500         05  SRM-AGENT              PIC X(30).
013600         05  SRM-NAME               PIC X(30).
013700         05  SRM-PHONE              PIC X(15).
013800         05  FILLER                 PIC X(05).
013900
014000 WORKING-STORAGE SECTION.
014100
014200     COPY "wsalloc01.cbl".
014300
014400*    ---------------------------------------------------------
014500 PROCEDURE DIVISION.
014600
014700     PERFORM INITIALIZE-RUN.
014800     PERFORM LOAD-CONTACTS-FILE.
014900     PERFORM LOAD-AGENTS-FILE.
015000     PERFORM LOAD-PRIORITIES-FILE.
015100     PERFORM VALIDATE-CENTER-CONSISTENCY.
015200     PERFORM DEDUPLICATE-CONTACTS.
015300     PERFORM ASSIGN-CONTACT-PRIORITIES.
015400     IF INCREMENTAL-MODE
015500        PERFORM PROCESS-EXISTING-ALLOCATIONS.
015600     PERFORM WRITE-UNSORTED-CONTACT-FILE.
015700     PERFORM SORT-CONTACTS-BY-PRIORITY.
015800     PERFORM ALLOCATE-PRIORITY-BANDS.
015900     PERFORM WRITE-ALLOCATION-LISTS.
016000     PERFORM WRITE-SUMMARY-WORK-FILE.
016100     PERFORM TERMINATE-RUN.
016200
016300     EXIT PROGRAM.
016400
016500     STOP RUN.
016600*    ---------------------------------------------------------
016700*    06/14/89 RD - RUN-MODE SWITCH READ ONCE, AT START.
016800*    04/03/91 JLT - CR-1190, INCREMENTAL SWITCH ADDED.            CR1190
016900 INITIALIZE-RUN.
017000
017100     MOVE "N" TO WS-END-OF-FILE.
017200     MOVE "N" TO WS-ABORT-SWITCH.
017300     MOVE 0 TO WS-CONTACT-COUNT WS-AGENT-COUNT
017400               WS-PRIORITY-COUNT WS-UNKNOWN-SOURCE-COUNT
017500               WS-DIST-COUNT WS-INACT-COUNT.
017600     MOVE 0 TO WS-TOT-CONTACTS-READ WS-TOT-DUPS-REMOVED
017700               WS-TOT-ALREADY-ALLOC WS-TOT-NO-SOURCE
017800               WS-TOT-ALLOCATED WS-TOT-UNALLOCATED
017900               WS-TOT-PREV-ALLOCATED.
018000     MOVE 0 TO WS-MERGE-SEQ-COUNTER WS-INACTIVE-RANK-NEXT.
018100     IF INCREMENTAL-RUN-REQUESTED
018200        MOVE "Y" TO WS-INCREMENTAL-MODE
018300     ELSE
018400        MOVE "N" TO WS-INCREMENTAL-MODE.
018500     OPEN OUTPUT MERGE-ALLOC-FILE.
018600     DISPLAY "CONTACT-ALLOCATION - RUN STARTING".
018700*    ---------------------------------------------------------
018800*    06/14/89 RD - LOAD CONTACTS (BATCH FLOW STEP 1).
018900*    02/27/90 RD - CR-1122, PHONE CLEANSE MOVED TO PL-            CR1122
019000*                  CLEANSE-PHONE.CBL, SHARED WITH EXISTING-
019100*                  ALLOC LOAD.
019200 LOAD-CONTACTS-FILE.
019300
019400     MOVE "N" TO WS-END-OF-FILE.
019500     OPEN INPUT CONTACTS-FILE.
019600     PERFORM READ-CONTACTS-NEXT-RECORD.
019700     PERFORM BUILD-CONTACT-ENTRY UNTIL END-OF-FILE.
019800     CLOSE CONTACTS-FILE.
019900     IF WS-TOT-CONTACTS-READ = 0
020000        MOVE "CONTACTS FILE IS EMPTY - RUN ABORTED"
020100          TO WS-FATAL-MESSAGE
020200        PERFORM ABORT-RUN.
020300*    ---------------------------------------------------------
020400 READ-CONTACTS-NEXT-RECORD.
020500
020600     READ CONTACTS-FILE
020700        AT END MOVE "Y" TO WS-END-OF-FILE.
020800*    ---------------------------------------------------------
020900*    R2 - A CONTACT NEEDS BOTH A NAME AND A PHONE TO BE
021000*    ADMITTED.  PHONE IS CLEANSED BEFORE IT GOES IN THE TABLE
021100*    SO EVERY LATER COMPARISON SEES THE SAME VALUE (R1).
021200 BUILD-CONTACT-ENTRY.
021300
021400     ADD 1 TO WS-TOT-CONTACTS-READ.
021500     IF CI-CONTACT-NAME NOT = SPACES
021600        AND CI-CONTACT-PHONE NOT = SPACES
021700        MOVE CI-CONTACT-PHONE TO WS-PHONE-WORK
021800        PERFORM CLEANSE-PHONE
021900        ADD 1 TO WS-CONTACT-COUNT
022000        SET WS-CONTACT-IX TO WS-CONTACT-COUNT
022100        MOVE WS-TOT-CONTACTS-READ
022200          TO WS-CT-SEQUENCE-NO (WS-CONTACT-IX)
022300        MOVE CI-CONTACT-NAME   TO WS-CT-NAME (WS-CONTACT-IX)
022400        MOVE WS-PHONE-WORK     TO WS-CT-PHONE (WS-CONTACT-IX)
022500        MOVE CI-CONTACT-CENTER TO WS-CT-CENTER (WS-CONTACT-IX)
022600        MOVE CI-CONTACT-SOURCE TO WS-CT-SOURCE (WS-CONTACT-IX)
022700        MOVE 0   TO WS-CT-PRIORITY (WS-CONTACT-IX)
022800        MOVE "Y" TO WS-CT-KEEP-FLAG (WS-CONTACT-IX).
022900     PERFORM READ-CONTACTS-NEXT-RECORD.
023000*    ---------------------------------------------------------
023100*    06/14/89 RD - LOAD AGENT ROSTER (BATCH FLOW STEP 1).
023200*    ROSTER ORDER BECOMES THE ROUND-ROBIN ORDER (R7) - THE
023300*    ROSTER FILE IS NOT RE-SORTED HERE.
023400 LOAD-AGENTS-FILE.
023500
023600     MOVE "N" TO WS-END-OF-FILE.
023700     OPEN INPUT AGENTS-FILE.
023800     PERFORM READ-AGENTS-NEXT-RECORD.
023900     PERFORM BUILD-AGENT-ENTRY UNTIL END-OF-FILE.
024000     CLOSE AGENTS-FILE.
024100     IF WS-AGENT-COUNT = 0
024200        MOVE "AGENTS FILE IS EMPTY - RUN ABORTED"
024300          TO WS-FATAL-MESSAGE
024400        PERFORM ABORT-RUN.
024500*    ---------------------------------------------------------
024600 READ-AGENTS-NEXT-RECORD.
024700
024800     READ AGENTS-FILE
024900        AT END MOVE "Y" TO WS-END-OF-FILE.
025000*    ---------------------------------------------------------
025100 BUILD-AGENT-ENTRY.
025200
025300     IF AI-AGENT-NAME NOT = SPACES
025400        ADD 1 TO WS-AGENT-COUNT
025500        SET WS-AGENT-IX TO WS-AGENT-COUNT
025600        MOVE AI-AGENT-NAME   TO WS-AG-NAME (WS-AGENT-IX)
025700        MOVE AI-AGENT-CENTER TO WS-AG-CENTER (WS-AGENT-IX)
025800        MOVE 0   TO WS-AG-NEW-COUNT (WS-AGENT-IX)
025900        MOVE "Y" TO WS-AG-ACTIVE-FLAG (WS-AGENT-IX).
026000     PERFORM READ-AGENTS-NEXT-RECORD.
026100*    ---------------------------------------------------------
026200*    06/14/89 RD - LOAD SOURCE-PRIORITY TABLE.
026300*    02/27/90 RD - CR-1122, TABLE IS NOW DATA-DRIVEN.             CR1122
026400*    PRIORITIES-FILE IS OPTIONAL - A MISSING OR EMPTY FILE IS
026500*    NOT AN ERROR, EVERY SOURCE SIMPLY DEFAULTS TO RANK 999.
026600 LOAD-PRIORITIES-FILE.
026700
026800     MOVE "N" TO WS-END-OF-FILE.
026900     OPEN INPUT PRIORITIES-FILE.
027000     IF WS-PRIOR-FILE-NOT-FOUND
027100        DISPLAY "PRIORITIES FILE NOT FOUND - ALL SOURCES "
027200                "DEFAULT TO RANK 999"
027300        MOVE "Y" TO WS-END-OF-FILE
027400     ELSE
027500        PERFORM READ-PRIORITIES-NEXT-RECORD
027600        PERFORM BUILD-PRIORITY-ENTRY UNTIL END-OF-FILE
027700        CLOSE PRIORITIES-FILE.
027800*    ---------------------------------------------------------
027900 READ-PRIORITIES-NEXT-RECORD.
028000
028100     READ PRIORITIES-FILE
028200        AT END MOVE "Y" TO WS-END-OF-FILE.
028300*    ---------------------------------------------------------
028400*    R5 - A NON-NUMERIC OR MISSING RANK DEFAULTS TO 999, WITH
028500*    A WARNING.  THE ALPHA/NUMERIC REDEFINES IN FDPRIOR.CBL
028600*    LETS US TEST BEFORE WE TRUST THE NUMERIC VIEW.
028700 BUILD-PRIORITY-ENTRY.
028800
028900     IF PI-PRIORITY-SOURCE NOT = SPACES
029000        ADD 1 TO WS-PRIORITY-COUNT
029100        SET WS-PRIOR-IX TO WS-PRIORITY-COUNT
029200        MOVE PI-PRIORITY-SOURCE TO WS-PR-SOURCE (WS-PRIOR-IX)
029300        IF PI-PRIORITY-VALUE-X IS NUMERIC
029400           AND PI-PRIORITY-VALUE-X IS VALID-RANK-DIGITS
029500           MOVE PI-PRIORITY-VALUE-9 TO WS-PR-VALUE (WS-PRIOR-IX)
029600        ELSE
029700           MOVE 999 TO WS-PR-VALUE (WS-PRIOR-IX)
029800           DISPLAY "WARNING - NON-NUMERIC PRIORITY VALUE FOR "
029900                   PI-PRIORITY-SOURCE " - DEFAULTED TO 999".
030000     PERFORM READ-PRIORITIES-NEXT-RECORD.
030100*    ---------------------------------------------------------
030200*    09/02/89 RD - CR-1101, CENTER-CONSISTENCY CHECK ADDED.       CR1101
030300*    R3 - EITHER SIDE MAY BE ALL-BLANK (NO CENTER MATCHING)
030400*    OR ALL-FILLED, BUT NOT A MIX OF THE TWO, AND NEITHER SIDE
030500*    MAY BE EMPTY OF ADMITTED RECORDS.
030600 VALIDATE-CENTER-CONSISTENCY.
030700
030800     IF WS-CONTACT-COUNT = 0
030900        MOVE "NO CONTACT RECORDS PASSED VALIDATION"
031000          TO WS-FATAL-MESSAGE
031100        PERFORM ABORT-RUN.
031200     IF WS-AGENT-COUNT = 0
031300        MOVE "NO AGENT RECORDS PASSED VALIDATION"
031400          TO WS-FATAL-MESSAGE
031500        PERFORM ABORT-RUN.
031600
031700     MOVE "N" TO WS-CONTACT-CTR-FILLED.
031800     MOVE "N" TO WS-CONTACT-CTR-BLANK.
031900     SET WS-CONTACT-IX TO 1.
032000     PERFORM SCAN-CONTACT-CENTERS
032100        UNTIL WS-CONTACT-IX > WS-CONTACT-COUNT.
032200     IF WS-CONTACT-CTR-FILLED = "Y" AND WS-CONTACT-CTR-BLANK = "Y"
032300        MOVE "CONTACTS MIX CENTER AND NO-CENTER RECORDS"
032400          TO WS-FATAL-MESSAGE
032500        PERFORM ABORT-RUN.
032600
032700     MOVE "N" TO WS-AGENT-CTR-FILLED.
032800     MOVE "N" TO WS-AGENT-CTR-BLANK.
032900     SET WS-AGENT-IX TO 1.
033000     PERFORM SCAN-AGENT-CENTERS
033100        UNTIL WS-AGENT-IX > WS-AGENT-COUNT.
033200     IF WS-AGENT-CTR-FILLED = "Y" AND WS-AGENT-CTR-BLANK = "Y"
033300        MOVE "AGENTS MIX CENTER AND NO-CENTER RECORDS"
033400          TO WS-FATAL-MESSAGE
033500        PERFORM ABORT-RUN.
033600*    ---------------------------------------------------------
033700 SCAN-CONTACT-CENTERS.
033800
033900     IF WS-CT-CENTER (WS-CONTACT-IX) = SPACES
034000        MOVE "Y" TO WS-CONTACT-CTR-BLANK
034100     ELSE
034200        MOVE "Y" TO WS-CONTACT-CTR-FILLED.
034300     SET WS-CONTACT-IX UP BY 1.
034400*    ---------------------------------------------------------
034500 SCAN-AGENT-CENTERS.
034600
034700     IF WS-AG-CENTER (WS-AGENT-IX) = SPACES
034800        MOVE "Y" TO WS-AGENT-CTR-BLANK
034900     ELSE
035000        MOVE "Y" TO WS-AGENT-CTR-FILLED.
035100     SET WS-AGENT-IX UP BY 1.
035200*    ---------------------------------------------------------
035300*    ANY FATAL VALIDATION FAILURE COMES THROUGH HERE.  NOTHING
035400*    IS WRITTEN ON A FATAL ABORT, PER THE VALIDATION CONTRACT.
035500 ABORT-RUN.
035600
035700     DISPLAY "*** FATAL ERROR ***".
035800     DISPLAY WS-FATAL-MESSAGE.
035900     CLOSE MERGE-ALLOC-FILE.
036000     STOP RUN.
036100*    ---------------------------------------------------------
036200*    06/30/94 JLT - PR-0201, DEDUP NOW ALWAYS KEEPS THE FIRST     PR0201
036300*                  OCCURRENCE IN INPUT ORDER REGARDLESS OF
036400*                  HOW THE SERVICE BUREAU RESORTED THE FILE.
036500*    R4 - DUPLICATE KEY IS THE CLEANSED PHONE, EXACT MATCH.
036600 DEDUPLICATE-CONTACTS.
036700
036800     SET WS-CONTACT-IX TO 1.
036900     PERFORM DEDUP-OUTER-SCAN
037000        UNTIL WS-CONTACT-IX > WS-CONTACT-COUNT.
037100*    ---------------------------------------------------------
037200 DEDUP-OUTER-SCAN.
037300
037400     IF WS-CT-KEEP (WS-CONTACT-IX)
037500        SET WS-CONTACT-IX2 TO WS-CONTACT-IX
037600        SET WS-CONTACT-IX2 UP BY 1
037700        PERFORM DEDUP-INNER-SCAN
037800           UNTIL WS-CONTACT-IX2 > WS-CONTACT-COUNT.
037900     SET WS-CONTACT-IX UP BY 1.
038000*    ---------------------------------------------------------
038100 DEDUP-INNER-SCAN.
038200
038300     IF WS-CT-KEEP (WS-CONTACT-IX2)
038400        AND WS-CT-PHONE (WS-CONTACT-IX2) = WS-CT-PHONE (WS-CONTACT-IX)
038500        MOVE "N" TO WS-CT-KEEP-FLAG (WS-CONTACT-IX2)
038600        ADD 1 TO WS-TOT-DUPS-REMOVED
038700        DISPLAY "DUPLICATE PHONE " WS-CT-PHONE (WS-CONTACT-IX)
038800                " - KEPT " WS-CT-NAME (WS-CONTACT-IX)
038900                " - DROPPED " WS-CT-NAME (WS-CONTACT-IX2).
039000     SET WS-CONTACT-IX2 UP BY 1.
039100*    ---------------------------------------------------------
039200*    R5 - PRIORITY IS RESOLVED AFTER DEDUP SO THE COUNT OF
039300*    CONTACTS WITHOUT A SOURCE REFLECTS ONLY SURVIVORS.
039400 ASSIGN-CONTACT-PRIORITIES.
039500
039600     SET WS-CONTACT-IX TO 1.
039700     PERFORM RESOLVE-ONE-CONTACT-PRIORITY
039800        UNTIL WS-CONTACT-IX > WS-CONTACT-COUNT.
039900*    ---------------------------------------------------------
040000 RESOLVE-ONE-CONTACT-PRIORITY.
040100
040200     IF WS-CT-KEEP (WS-CONTACT-IX)
040300        IF WS-CT-SOURCE (WS-CONTACT-IX) = SPACES
040400           ADD 1 TO WS-TOT-NO-SOURCE
040500        MOVE WS-CT-SOURCE (WS-CONTACT-IX) TO WS-LOOKUP-SOURCE
040600        PERFORM RESOLVE-PRIORITY
040700        MOVE WS-LOOKUP-PRIORITY-OUT
040800          TO WS-CT-PRIORITY (WS-CONTACT-IX).
040900     SET WS-CONTACT-IX UP BY 1.
041000*    ---------------------------------------------------------
041100*    04/03/91 JLT - CR-1190, INCREMENTAL LOAD/FILTER.             CR1190
041200*    01/11/93 MPK - CR-1233, INACTIVE-AGENT PRESERVATION.         CR1233
041300*    R9 - EACH EXISTING ROW IS STAGED TO MERGE-ALLOC-FILE
041400*    IMMEDIATELY (ORIGIN "P"), THEN THE MATCHING CONTACT, IF
041500*    STILL A CANDIDATE, IS DROPPED FROM THIS RUN'S LIST.
041600 PROCESS-EXISTING-ALLOCATIONS.
041700
041800     MOVE "N" TO WS-END-OF-FILE.
041900     OPEN INPUT EXISTING-ALLOC-FILE.
042000     IF WS-EXALC-FILE-NOT-FOUND
042100        DISPLAY "NO PRIOR ALLOCATION FILE - FIRST RUN OF "
042200                "THIS CAMPAIGN"
042300        MOVE "Y" TO WS-END-OF-FILE
042400     ELSE
042500        PERFORM READ-EXALC-NEXT-RECORD
042600        PERFORM APPLY-ONE-EXISTING-ALLOCATION UNTIL END-OF-FILE
042700        CLOSE EXISTING-ALLOC-FILE.
042800*    ---------------------------------------------------------
042900 READ-EXALC-NEXT-RECORD.
043000
043100     READ EXISTING-ALLOC-FILE
043200        AT END MOVE "Y" TO WS-END-OF-FILE.
043300*    ---------------------------------------------------------
043400 APPLY-ONE-EXISTING-ALLOCATION.
043500
043600     ADD 1 TO WS-TOT-PREV-ALLOCATED.
043700     MOVE EI-ALLOC-PHONE TO WS-PHONE-WORK.
043800     PERFORM CLEANSE-PHONE.
043900
044000     MOVE "N" TO WS-FOUND-FLAG.
044100     SET WS-AGENT-IX TO 1.
044200     PERFORM LOCATE-ROSTER-AGENT-FOR-ALLOC
044300        UNTIL WS-AGENT-IX > WS-AGENT-COUNT
044400           OR WS-FOUND.
044500     IF WS-FOUND
044600        SET MG-AGENT-RANK TO WS-AGENT-IX
044700     ELSE
044800        PERFORM ASSIGN-INACTIVE-AGENT-RANK.
044900
045000     ADD 1 TO WS-MERGE-SEQ-COUNTER.
045100     MOVE WS-MERGE-SEQ-COUNTER TO MG-SEQUENCE.
045200     MOVE "P"            TO MG-ORIGIN.
045300     MOVE EI-ALLOC-AGENT  TO MG-AGENT.
045400     MOVE EI-ALLOC-NAME   TO MG-NAME.
045500     MOVE WS-PHONE-WORK   TO MG-PHONE.
045600     WRITE MERGE-ALLOC-RECORD.
045700
045800     PERFORM MARK-CONTACT-ALREADY-ALLOCATED.
045900     PERFORM READ-EXALC-NEXT-RECORD.
046000*    ---------------------------------------------------------
046100 LOCATE-ROSTER-AGENT-FOR-ALLOC.
046200
046300     IF WS-AG-NAME (WS-AGENT-IX) = EI-ALLOC-AGENT
046400        MOVE "Y" TO WS-FOUND-FLAG
046500     ELSE
046600        SET WS-AGENT-IX UP BY 1.
046700*    ---------------------------------------------------------
046800*    AN AGENT ON THE EXISTING-ALLOC FILE WHO IS NOT ON TODAY'S
046900*    ROSTER IS "INACTIVE" - THEIR PRIOR LIST STILL HAS TO GO
047000*    OUT UNCHANGED, GROUPED BY FIRST APPEARANCE IN THAT FILE,
047100*    AFTER ALL THE ACTIVE AGENTS' GROUPS (RANKS 90001 AND UP).
047200 ASSIGN-INACTIVE-AGENT-RANK.
047300
047400     MOVE "N" TO WS-FOUND-FLAG.
047500     SET WS-INACT-IX TO 1.
047600     PERFORM LOCATE-INACTIVE-AGENT-ENTRY
047700        UNTIL WS-INACT-IX > WS-INACT-COUNT
047800           OR WS-FOUND.
047900     IF NOT WS-FOUND
048000        ADD 1 TO WS-INACT-COUNT
048100        SET WS-INACT-IX TO WS-INACT-COUNT
048200        MOVE EI-ALLOC-AGENT TO WS-INACT-NAME (WS-INACT-IX)
048300        MOVE 0 TO WS-INACT-PRESERVED (WS-INACT-IX).
048400     SET WS-INACT-POSITION TO WS-INACT-IX.
048500     ADD 1 TO WS-INACT-PRESERVED (WS-INACT-IX).
048600     COMPUTE MG-AGENT-RANK = 90000 + WS-INACT-POSITION.
048700*    ---------------------------------------------------------
048800 LOCATE-INACTIVE-AGENT-ENTRY.
048900
049000     IF WS-INACT-NAME (WS-INACT-IX) = EI-ALLOC-AGENT
049100        MOVE "Y" TO WS-FOUND-FLAG
049200     ELSE
049300        SET WS-INACT-IX UP BY 1.
049400*    ---------------------------------------------------------
049500*    R9 - A CURRENT CONTACT WHOSE PHONE WAS ALREADY ALLOCATED
049600*    LAST RUN IS SKIPPED REGARDLESS OF WHICH AGENT HELD IT.
049700 MARK-CONTACT-ALREADY-ALLOCATED.
049800
049900     MOVE "N" TO WS-FOUND-FLAG.
050000     SET WS-CONTACT-IX TO 1.
050100     PERFORM SCAN-FOR-ALREADY-ALLOCATED
050200        UNTIL WS-CONTACT-IX > WS-CONTACT-COUNT
050300           OR WS-FOUND.
050400*    ---------------------------------------------------------
050500 SCAN-FOR-ALREADY-ALLOCATED.
050600
050700     IF WS-CT-KEEP (WS-CONTACT-IX)
050800        AND WS-CT-PHONE (WS-CONTACT-IX) = WS-PHONE-WORK
050900        MOVE "N" TO WS-CT-KEEP-FLAG (WS-CONTACT-IX)
051000        ADD 1 TO WS-TOT-ALREADY-ALLOC
051100        MOVE "Y" TO WS-FOUND-FLAG
051200     ELSE
051300        SET WS-CONTACT-IX UP BY 1.
051400*    ---------------------------------------------------------
051500*    STAGES THE SURVIVING CONTACTS FOR THE PRIORITY/SEQUENCE
051600*    SORT.  ONLY ENTRIES STILL FLAGGED "KEEP" GO THROUGH -
051700*    DUPLICATES AND ALREADY-ALLOCATED CONTACTS STOP HERE.
051800 WRITE-UNSORTED-CONTACT-FILE.
051900
052000     OPEN OUTPUT UNSORTED-CONTACT-FILE.
052100     SET WS-CONTACT-IX TO 1.
052200     PERFORM WRITE-ONE-UNSORTED-RECORD
052300        UNTIL WS-CONTACT-IX > WS-CONTACT-COUNT.
052400     CLOSE UNSORTED-CONTACT-FILE.
052500*    ---------------------------------------------------------
052600 WRITE-ONE-UNSORTED-RECORD.
052700
052800     IF WS-CT-KEEP (WS-CONTACT-IX)
052900        MOVE WS-CT-SEQUENCE-NO (WS-CONTACT-IX) TO US-SEQUENCE-NO
053000        MOVE WS-CT-PRIORITY (WS-CONTACT-IX)    TO US-PRIORITY
053100        MOVE WS-CT-NAME (WS-CONTACT-IX)    TO US-CONTACT-NAME
053200        MOVE WS-CT-PHONE (WS-CONTACT-IX)   TO US-CONTACT-PHONE
053300        MOVE WS-CT-CENTER (WS-CONTACT-IX)  TO US-CONTACT-CENTER
053400        MOVE WS-CT-SOURCE (WS-CONTACT-IX)  TO US-CONTACT-SOURCE
053500        WRITE UNSORTED-CONTACT-RECORD.
053600     SET WS-CONTACT-IX UP BY 1.
053700*    ---------------------------------------------------------
053800*    R7 - ASCENDING PRIORITY, TIES KEPT IN INPUT ORDER.
053900 SORT-CONTACTS-BY-PRIORITY.
054000
054100     SORT SORT-CONTACT-FILE
054200        ON ASCENDING KEY SRT-PRIORITY
054300        ON ASCENDING KEY SRT-SEQUENCE-NO
054400        USING UNSORTED-CONTACT-FILE
054500        GIVING WORK-CONTACT-FILE.
054600*    ---------------------------------------------------------
054700*    09/02/89 RD - CR-1101, CENTER MATCHING VIA PL-FIND-          CR1101
054800*                  ELIGIBLE-AGENTS.CBL.
054900*    11/14/90 JLT - PR-0087, ROTATION COUNTER NOW RESET ONLY      PR0087
055000*                  ON A PRIORITY CHANGE, NOT PER CONTACT.
055100*    R7 - ONE ROTATION COUNTER PER PRIORITY BAND, SHARED
055200*    ACROSS EVERY CONTACT IN THE BAND REGARDLESS OF CENTER.
055300 ALLOCATE-PRIORITY-BANDS.
055400
055500     MOVE "N" TO WS-END-OF-FILE.
055600     OPEN INPUT WORK-CONTACT-FILE.
055700     OPEN OUTPUT UNALLOCATED-FILE.
055800     PERFORM READ-WORK-NEXT-RECORD.
055900     IF NOT END-OF-FILE
056000        MOVE WK-PRIORITY TO WS-BAND-PRIORITY
056100        MOVE 0 TO WS-ROTATION-COUNTER.
056200     PERFORM ALLOCATE-ONE-CONTACT UNTIL END-OF-FILE.
056300     CLOSE WORK-CONTACT-FILE.
056400     CLOSE UNALLOCATED-FILE.
056500*    ---------------------------------------------------------
056600 READ-WORK-NEXT-RECORD.
056700
056800     READ WORK-CONTACT-FILE
056900        AT END MOVE "Y" TO WS-END-OF-FILE.
057000*    ---------------------------------------------------------
057100 ALLOCATE-ONE-CONTACT.
057200
057300     IF WK-PRIORITY NOT = WS-BAND-PRIORITY
057400        MOVE WK-PRIORITY TO WS-BAND-PRIORITY
057500        MOVE 0 TO WS-ROTATION-COUNTER.
057600
057700     MOVE WK-CONTACT-CENTER TO WS-LOOKUP-CENTER.
057800     PERFORM FIND-ELIGIBLE-AGENTS.
057900
058000     IF WS-ELIGIBLE-COUNT = 0
058100        PERFORM WRITE-ONE-UNALLOCATED-RECORD
058200     ELSE
058300        PERFORM ALLOCATE-TO-ROTATION-AGENT.
058400
058500     PERFORM READ-WORK-NEXT-RECORD.
058600*    ---------------------------------------------------------
058700*    R7 - CONTACT GOES TO ELIGIBLE-LIST ENTRY (COUNTER MOD
058800*    ELIGIBLE-COUNT).  NO INTRINSIC FUNCTION IN THIS SHOP'S
058900*    COMPILER, SO THE REMAINDER COMES FROM DIVIDE.
059000 ALLOCATE-TO-ROTATION-AGENT.
059100
059200     DIVIDE WS-ROTATION-COUNTER BY WS-ELIGIBLE-COUNT
059300        GIVING WS-DIVIDE-QUOTIENT
059400        REMAINDER WS-PICK-IX.
059500     ADD 1 TO WS-PICK-IX.
059600     SET WS-ELIG-IX TO WS-PICK-IX.
059700     SET WS-AGENT-IX TO WS-ELIGIBLE-AGENT-IX (WS-ELIG-IX).
059800
059900     ADD 1 TO WS-AG-NEW-COUNT (WS-AGENT-IX).
060000     ADD 1 TO WS-TOT-ALLOCATED.
060100
060200     ADD 1 TO WS-MERGE-SEQ-COUNTER.
060300     SET MG-AGENT-RANK TO WS-AGENT-IX.
060400     MOVE WS-MERGE-SEQ-COUNTER     TO MG-SEQUENCE.
060500     MOVE "N"                      TO MG-ORIGIN.
060600     MOVE WS-AG-NAME (WS-AGENT-IX) TO MG-AGENT.
060700     MOVE WK-CONTACT-NAME          TO MG-NAME.
060800     MOVE WK-CONTACT-PHONE         TO MG-PHONE.
060900     WRITE MERGE-ALLOC-RECORD.
061000
061100     PERFORM RECORD-PRIORITY-DISTRIBUTION.
061200     ADD 1 TO WS-ROTATION-COUNTER.
061300*    ---------------------------------------------------------
061400*    10/05/95 MPK - CR-1278, PRIORITY DISTRIBUTION TABLE ADDED CR1278
061500*                  FOR THE SUMMARY REPORT.
061600 RECORD-PRIORITY-DISTRIBUTION.
061700
061800     MOVE "N" TO WS-FOUND-FLAG.
061900     SET WS-DIST-IX TO 1.
062000     PERFORM LOCATE-DIST-ENTRY
062100        UNTIL WS-DIST-IX > WS-DIST-COUNT
062200           OR WS-FOUND.
062300     IF WS-FOUND
062400        ADD 1 TO WS-DIST-ALLOC-CNT (WS-DIST-IX)
062500     ELSE
062600        ADD 1 TO WS-DIST-COUNT
062700        SET WS-DIST-IX TO WS-DIST-COUNT
062800        MOVE WK-PRIORITY TO WS-DIST-PRIORITY (WS-DIST-IX)
062900        MOVE 1 TO WS-DIST-ALLOC-CNT (WS-DIST-IX).
063000*    ---------------------------------------------------------
063100 LOCATE-DIST-ENTRY.
063200
063300     IF WS-DIST-PRIORITY (WS-DIST-IX) = WK-PRIORITY
063400        MOVE "Y" TO WS-FOUND-FLAG
063500     ELSE
063600        SET WS-DIST-IX UP BY 1.
063700*    ---------------------------------------------------------
063800*    R8 - THE SPECIFIC MESSAGE ONLY APPLIES WHEN THE CONTACT
063900*    ITSELF HAS A CENTER; OTHERWISE THE REASON IS GENERIC.
064000 WRITE-ONE-UNALLOCATED-RECORD.
064100
064200     MOVE WK-CONTACT-NAME   TO UNALLOC-NAME.
064300     MOVE WK-CONTACT-PHONE  TO UNALLOC-PHONE.
064400     MOVE WK-CONTACT-CENTER TO UNALLOC-CENTER.
064500     MOVE WK-CONTACT-SOURCE TO UNALLOC-SOURCE.
064600     IF WK-CONTACT-CENTER NOT = SPACES
064700        STRING "No Spamurai with center '" DELIMITED BY SIZE
064800               WK-CONTACT-CENTER DELIMITED BY SPACE
064900               "'"                         DELIMITED BY SIZE
065000            INTO UNALLOC-REASON
065100     ELSE
065200        MOVE "Unknown reason" TO UNALLOC-REASON.
065300     WRITE UNALLOCATED-RECORD-OUT.
065400     ADD 1 TO WS-TOT-UNALLOCATED.
065500*    ---------------------------------------------------------
065600*    07/22/97 CAW - CR-1310, MERGE SORT REPLACES THE OLD          CR1310
065700*                  IN-MEMORY PER-AGENT LIST BUILD.
065800*    R9 - PRIOR-PLUS-NEW, GROUPED BY AGENT, DEDUPED BY PHONE
065900*    WITHIN EACH GROUP KEEPING THE FIRST OCCURRENCE SEEN.
066000 WRITE-ALLOCATION-LISTS.
066100
066200     CLOSE MERGE-ALLOC-FILE.
066300     SORT MERGE-SORT-FILE
066400        ON ASCENDING KEY SRM-AGENT-RANK
066500        ON ASCENDING KEY SRM-SEQUENCE
066600        USING MERGE-ALLOC-FILE
066700        GIVING SORTED-MERGE-FILE.
066800
066900     MOVE "N" TO WS-END-OF-FILE.
067000     MOVE "Y" TO WS-FIRST-GROUP-FLAG.
067100     MOVE 0 TO WS-SEEN-COUNT.
067200     OPEN INPUT SORTED-MERGE-FILE.
067300     OPEN OUTPUT ALLOCATIONS-FILE.
067400     PERFORM READ-SORTED-MERGE-NEXT-RECORD.
067500     PERFORM WRITE-ONE-ALLOCATION-RECORD UNTIL END-OF-FILE.
067600     CLOSE SORTED-MERGE-FILE.
067700     CLOSE ALLOCATIONS-FILE.
067800*    ---------------------------------------------------------
067900 READ-SORTED-MERGE-NEXT-RECORD.
068000
068100     READ SORTED-MERGE-FILE
068200        AT END MOVE "Y" TO WS-END-OF-FILE.
068300*    ---------------------------------------------------------
068400 WRITE-ONE-ALLOCATION-RECORD.
068500
068600     IF WS-FIRST-GROUP
068700        MOVE SM-AGENT-RANK TO WS-CURRENT-RANK
068800        MOVE "N" TO WS-FIRST-GROUP-FLAG
068900     ELSE
069000        IF SM-AGENT-RANK NOT = WS-CURRENT-RANK
069100           MOVE SM-AGENT-RANK TO WS-CURRENT-RANK
069200           MOVE 0 TO WS-SEEN-COUNT.
069300
069400     MOVE "N" TO WS-FOUND-FLAG.
069500     SET WS-SEEN-IX TO 1.
069600     PERFORM LOCATE-SEEN-PHONE
069700        UNTIL WS-SEEN-IX > WS-SEEN-COUNT
069800           OR WS-FOUND.
069900
070000     IF NOT WS-FOUND
070100        MOVE SM-AGENT TO OUT-AGENT
070200        MOVE SM-NAME  TO OUT-NAME
070300        MOVE SM-PHONE TO OUT-PHONE
070400        WRITE ALLOCATION-RECORD-OUT
070500        ADD 1 TO WS-SEEN-COUNT
070600        SET WS-SEEN-IX TO WS-SEEN-COUNT
070700        MOVE SM-PHONE TO WS-SEEN-PHONE (WS-SEEN-IX).
070800
070900     PERFORM READ-SORTED-MERGE-NEXT-RECORD.
071000*    ---------------------------------------------------------
071100 LOCATE-SEEN-PHONE.
071200
071300     IF WS-SEEN-PHONE (WS-SEEN-IX) = SM-PHONE
071400        MOVE "Y" TO WS-FOUND-FLAG
071500     ELSE
071600        SET WS-SEEN-IX UP BY 1.
071700*    ---------------------------------------------------------
071800*    08/30/01 DWS - CR-1355, SUMMARY HAND-OFF REBUILT AS          CR1355
071900*                  TAGGED ROWS (SEE FDSUMWK.CBL).
072000 WRITE-SUMMARY-WORK-FILE.
072100
072200     OPEN OUTPUT SUMMARY-WORK-FILE.
072300     PERFORM WRITE-TOTALS-ROW.
072400     IF INCREMENTAL-MODE
072500        PERFORM WRITE-INCREMENT-ROW
072600        PERFORM WRITE-CUMULATIVE-ROW.
072700     SET WS-AGENT-IX TO 1.
072800     PERFORM WRITE-ONE-AGENT-ROW
072900        UNTIL WS-AGENT-IX > WS-AGENT-COUNT.
073000     SET WS-DIST-IX TO 1.
073100     PERFORM WRITE-ONE-PRIORITY-ROW
073200        UNTIL WS-DIST-IX > WS-DIST-COUNT.
073300     IF WS-TOT-UNALLOCATED > 0
073400        PERFORM WRITE-UNALLOC-SUMMARY-ROWS.
073500     IF INCREMENTAL-MODE AND WS-INACT-COUNT > 0
073600        SET WS-INACT-IX TO 1
073700        PERFORM WRITE-ONE-INACTIVE-ROW
073800           UNTIL WS-INACT-IX > WS-INACT-COUNT.
073900     CLOSE SUMMARY-WORK-FILE.
074000*    ---------------------------------------------------------
074100*    REPORTS PARA 3 - OVERALL TOTALS.
074200 WRITE-TOTALS-ROW.
074300
074400     MOVE "TH" TO SW-RECORD-TYPE.
074500     IF INCREMENTAL-MODE
074600        MOVE "Y" TO SW-TH-INCREMENTAL-FLAG
074700     ELSE
074800        MOVE "N" TO SW-TH-INCREMENTAL-FLAG.
074900     COMPUTE SW-TH-TOTAL-CONTACTS =
075000             WS-TOT-ALLOCATED + WS-TOT-UNALLOCATED.
075100     MOVE WS-TOT-ALLOCATED   TO SW-TH-ALLOCATED-COUNT.
075200     MOVE WS-TOT-UNALLOCATED TO SW-TH-UNALLOC-COUNT.
075300     MOVE WS-AGENT-COUNT     TO SW-TH-TOTAL-AGENTS.
075400     WRITE SUMMARY-WORK-RECORD.
075500*    ---------------------------------------------------------
075600*    REPORTS PARA 2 - INCREMENTAL INPUT STATISTICS.
075700 WRITE-INCREMENT-ROW.
075800
075900     MOVE "IN" TO SW-RECORD-TYPE.
076000     MOVE WS-TOT-CONTACTS-READ TO SW-IN-CONTACTS-READ.
076100     MOVE WS-TOT-DUPS-REMOVED  TO SW-IN-DUPS-REMOVED.
076200     MOVE WS-TOT-ALREADY-ALLOC TO SW-IN-ALREADY-ALLOC.
076300     COMPUTE SW-IN-NEW-TO-ALLOCATE =
076400             WS-TOT-ALLOCATED + WS-TOT-UNALLOCATED.
076500     WRITE SUMMARY-WORK-RECORD.
076600*    ---------------------------------------------------------
076700*    REPORTS PARA 4 - CUMULATIVE TOTALS.
076800 WRITE-CUMULATIVE-ROW.
076900
077000     MOVE "CU" TO SW-RECORD-TYPE.
077100     MOVE WS-TOT-PREV-ALLOCATED TO SW-CU-PREV-ALLOCATED.
077200     MOVE WS-TOT-ALLOCATED      TO SW-CU-NEW-ALLOCATED.
077300     COMPUTE SW-CU-TOTAL-ALLOCATED =
077400             WS-TOT-PREV-ALLOCATED + WS-TOT-ALLOCATED.
077500     WRITE SUMMARY-WORK-RECORD.
077600*    ---------------------------------------------------------
077700*    REPORTS PARA 5 - PER-AGENT BREAKDOWN.
077800 WRITE-ONE-AGENT-ROW.
077900
078000     MOVE "AG" TO SW-RECORD-TYPE.
078100     MOVE WS-AG-NAME (WS-AGENT-IX) TO SW-AG-AGENT-NAME.
078200     IF WS-AG-CENTER (WS-AGENT-IX) = SPACES
078300        MOVE "Any" TO SW-AG-AGENT-CENTER
078400     ELSE
078500        MOVE WS-AG-CENTER (WS-AGENT-IX) TO SW-AG-AGENT-CENTER.
078600     MOVE WS-AG-NEW-COUNT (WS-AGENT-IX) TO SW-AG-NEW-COUNT.
078700     WRITE SUMMARY-WORK-RECORD.
078800     SET WS-AGENT-IX UP BY 1.
078900*    ---------------------------------------------------------
079000*    REPORTS PARA 6 - PRIORITY DISTRIBUTION, ASCENDING.  THE
079100*    TABLE FILLS IN ASCENDING ORDER NATURALLY BECAUSE BANDS
079200*    ARE ALLOCATED ASCENDING (SEE ALLOCATE-PRIORITY-BANDS).
079300 WRITE-ONE-PRIORITY-ROW.
079400
079500     MOVE "PR" TO SW-RECORD-TYPE.
079600     MOVE WS-DIST-PRIORITY (WS-DIST-IX)  TO SW-PR-PRIORITY-VALUE.
079700     MOVE WS-DIST-ALLOC-CNT (WS-DIST-IX) TO SW-PR-ALLOCATED-COUNT.
079800     WRITE SUMMARY-WORK-RECORD.
079900     SET WS-DIST-IX UP BY 1.
080000*    ---------------------------------------------------------
080100*    REPORTS PARA 7 - UNALLOCATED DETAIL.  RE-READS THE
080200*    OUTPUT FILE JUST CLOSED RATHER THAN CARRYING THE DETAIL
080300*    IN A SECOND TABLE.
080400 WRITE-UNALLOC-SUMMARY-ROWS.
080500
080600     MOVE "N" TO WS-END-OF-FILE.
080700     OPEN INPUT UNALLOCATED-FILE.
080800     PERFORM READ-UNALLOC-NEXT-RECORD.
080900     PERFORM WRITE-ONE-UNALLOC-ROW UNTIL END-OF-FILE.
081000     CLOSE UNALLOCATED-FILE.
081100*    ---------------------------------------------------------
081200 READ-UNALLOC-NEXT-RECORD.
081300
081400     READ UNALLOCATED-FILE
081500        AT END MOVE "Y" TO WS-END-OF-FILE.
081600*    ---------------------------------------------------------
081700 WRITE-ONE-UNALLOC-ROW.
081800
081900     MOVE "UN" TO SW-RECORD-TYPE.
082000     MOVE UNALLOC-NAME   TO SW-UN-NAME.
082100     MOVE UNALLOC-PHONE  TO SW-UN-PHONE.
082200     MOVE UNALLOC-REASON TO SW-UN-REASON.
082300     WRITE SUMMARY-WORK-RECORD.
082400     PERFORM READ-UNALLOC-NEXT-RECORD.
082500*    ---------------------------------------------------------
082600*    REPORTS PARA 8 - INACTIVE-AGENT WARNING.
082700 WRITE-ONE-INACTIVE-ROW.
082800
082900     MOVE "IA" TO SW-RECORD-TYPE.
083000     MOVE WS-INACT-NAME (WS-INACT-IX)      TO SW-IA-AGENT-NAME.
083100     MOVE WS-INACT-PRESERVED (WS-INACT-IX) TO SW-IA-LIST-SIZE.
083200     WRITE SUMMARY-WORK-RECORD.
083300     SET WS-INACT-IX UP BY 1.
083400*    ---------------------------------------------------------
083500*    08/30/01 DWS - CR-1355, SPLIT THE PRINTED REPORT INTO ITS    CR1355
083600*                  OWN PROGRAM, CALLED HERE AT RUN END.
083700 TERMINATE-RUN.
083800
083900     DISPLAY "CONTACT-ALLOCATION - RUN COMPLETE".
084000     DISPLAY "  CONTACTS READ........." WS-TOT-CONTACTS-READ.
084100     DISPLAY "  DUPLICATES REMOVED...." WS-TOT-DUPS-REMOVED.
084200     DISPLAY "  ALREADY ALLOCATED....." WS-TOT-ALREADY-ALLOC.
084300     DISPLAY "  ALLOCATED............." WS-TOT-ALLOCATED.
084400     DISPLAY "  UNALLOCATED..........." WS-TOT-UNALLOCATED.
084410     DISPLAY "  CONTACTS WITH NO SOURCE" WS-TOT-NO-SOURCE.
084420     SET WS-UNK-IX TO 1.
084430     PERFORM DISPLAY-ONE-UNKNOWN-SOURCE
084440        UNTIL WS-UNK-IX > WS-UNKNOWN-SOURCE-COUNT.
084500     CALL "allocation-summary-report".
084600*    ---------------------------------------------------------
084610*    03/18/96 CAW - PR-0244, UNKNOWN SOURCE LABELS NOW TRACED     PR0244
084620*                  HERE AT RUN END INSTEAD OF BEING SILENTLY
084630*                  DROPPED.
084640 DISPLAY-ONE-UNKNOWN-SOURCE.
084650
084660     DISPLAY "  UNKNOWN SOURCE........." WS-UNK-SOURCE (WS-UNK-IX).
084670     SET WS-UNK-IX UP BY 1.
084680*    ---------------------------------------------------------
084700 COPY "PL-CLEANSE-PHONE.CBL".
084800 COPY "PL-RESOLVE-PRIORITY.CBL".
084900 COPY "PL-FIND-ELIGIBLE-AGENTS.CBL".
085000*    ---------------------------------------------------------
