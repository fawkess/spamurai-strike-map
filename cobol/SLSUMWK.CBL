000100     SELECT SUMMARY-WORK-FILE
000200            ASSIGN TO SUMM-WRK
000300            ORGANIZATION IS SEQUENTIAL.
