000100     SELECT ALLOCATIONS-FILE
000200            ASSIGN TO ALLOC-OUT
000300            ORGANIZATION IS SEQUENTIAL.
