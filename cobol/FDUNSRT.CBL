000100*    ---------------------------------------------------------
000200*    FDUNSRT.CBL  -  UNSORTED-CONTACT-RECORD, WRITTEN FROM THE
000300*    CONTACT-TABLE AFTER DEDUP AND PRIORITY RESOLUTION, BEFORE
000400*    THE PRIORITY SORT.
000500     FD  UNSORTED-CONTACT-FILE
000600         RECORDING MODE IS F
000700         LABEL RECORDS ARE STANDARD.
000800     01  UNSORTED-CONTACT-RECORD.
000900         05  US-SEQUENCE-NO         PIC 9(06).
001000         05  US-PRIORITY            PIC 9(03).
001100         05  US-CONTACT-NAME        PIC X(30).
001200         05  US-CONTACT-PHONE       PIC X(15).
001300         05  US-CONTACT-CENTER      PIC X(20).
001400         05  US-CONTACT-SOURCE      PIC X(25).
001500         05  FILLER                 PIC X(05).
