000100     FD  ALLOCATIONS-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  ALLOCATION-RECORD-OUT.
000500         05  OUT-AGENT              PIC X(30).
000600         05  OUT-NAME               PIC X(30).
000700         05  OUT-PHONE              PIC X(15).
000800         05  FILLER                 PIC X(05).
