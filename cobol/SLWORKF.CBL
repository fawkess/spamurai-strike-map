000100     SELECT WORK-CONTACT-FILE
000200            ASSIGN TO WORK-FIL
000300            ORGANIZATION IS SEQUENTIAL.
