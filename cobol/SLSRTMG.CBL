000100*    ---------------------------------------------------------
000200*    SLSRTMG.CBL  -  SELECT FOR THE MERGE SORT'S GIVING FILE -
000300*    THE ALLOCATION-LIST ROWS ONCE GROUPED BY AGENT (R9).
000400     SELECT SORTED-MERGE-FILE
000500            ASSIGN TO SRTMG-WK
000600            ORGANIZATION IS SEQUENTIAL.
