000100*    ---------------------------------------------------------
000200*    PL-CLEANSE-PHONE.CBL  (R1 - PHONE CLEANSING)
000300*    CALLER MOVES THE RAW PHONE TO WS-PHONE-WORK, THEN
000400*    PERFORMS CLEANSE-PHONE.  EVERY OCCURRENCE OF THE TWO
000500*    CHARACTERS ".0" IS REMOVED AND THE FIELD IS RE-PADDED
000600*    WITH TRAILING SPACES.  TRIMMING OF SURROUNDING BLANKS
000700*    IS A NO-OP ON A SPACE-PADDED PIC X FIELD, SO ONLY THE
000800*    ".0" SCAN IS NEEDED HERE.
000900*    ---------------------------------------------------------
001000 CLEANSE-PHONE.
001100
001200     MOVE 1 TO WS-SCAN-IX.
001300     PERFORM REMOVE-NEXT-DOT-ZERO
001400        UNTIL WS-SCAN-IX > 14.
001500*    ---------------------------------------------------------
001600 REMOVE-NEXT-DOT-ZERO.
001700
001800     IF WS-PHONE-BYTE (WS-SCAN-IX) = "."
001900        AND WS-PHONE-BYTE (WS-SCAN-IX + 1) = "0"
002000        PERFORM SHIFT-PHONE-LEFT-TWO
002100     ELSE
002200        ADD 1 TO WS-SCAN-IX.
002300*    ---------------------------------------------------------
002400 SHIFT-PHONE-LEFT-TWO.
002500
002600     MOVE WS-SCAN-IX TO WS-PICK-IX.
002700     PERFORM SHIFT-ONE-PHONE-BYTE UNTIL WS-PICK-IX > 13.
002800     MOVE SPACE TO WS-PHONE-BYTE (14).
002900     MOVE SPACE TO WS-PHONE-BYTE (15).
003000*    DO NOT ADVANCE - A NEW ".0" CAN NOW SIT AT WS-SCAN-IX.
003100*    ---------------------------------------------------------
003200 SHIFT-ONE-PHONE-BYTE.
003300
003400     MOVE WS-PHONE-BYTE (WS-PICK-IX + 2)
003500       TO WS-PHONE-BYTE (WS-PICK-IX).
003600     ADD 1 TO WS-PICK-IX.
