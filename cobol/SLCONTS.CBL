000100     SELECT CONTACTS-FILE
000200            ASSIGN TO CONTS-IN
000300            ORGANIZATION IS SEQUENTIAL.
