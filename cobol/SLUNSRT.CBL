000100*    ---------------------------------------------------------
000200*    SLUNSRT.CBL  -  SELECT FOR THE UNSORTED CONTACT FILE, THE
000300*    SORT VERB'S USING FILE (BATCH FLOW 5, R7 PRIORITY ORDER).
000400     SELECT UNSORTED-CONTACT-FILE
000500            ASSIGN TO UNSRT-WK
000600            ORGANIZATION IS SEQUENTIAL.
