000100*    ---------------------------------------------------------
000200*    SLMERGE.CBL  -  SELECT FOR THE ALLOCATION-LIST MERGE WORK
000300*    FILE.  HOLDS BOTH THE PRESERVED PRIOR-RUN ROWS AND THE NEW
000400*    ROWS UNTIL THE MERGE SORT GROUPS THEM BY AGENT (R9).
000500     SELECT MERGE-ALLOC-FILE
000600            ASSIGN TO MERG-WRK
000700            ORGANIZATION IS SEQUENTIAL.
