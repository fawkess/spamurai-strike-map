000100     SELECT OPTIONAL PRIORITIES-FILE
000200            ASSIGN TO PRIOR-IN
000300            ORGANIZATION IS SEQUENTIAL
000400            FILE STATUS IS WS-PRIOR-FILE-STATUS.
