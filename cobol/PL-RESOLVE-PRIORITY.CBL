000100*    ---------------------------------------------------------
000200*    PL-RESOLVE-PRIORITY.CBL  (R5 - PRIORITY RESOLUTION)
000300*    CALLER MOVES THE CONTACT'S SOURCE TO WS-LOOKUP-SOURCE,
000400*    THEN PERFORMS RESOLVE-PRIORITY.  WS-LOOKUP-PRIORITY-OUT
000500*    COMES BACK WITH THE TABLE VALUE, OR 999 WHEN THE SOURCE
000600*    IS BLANK OR NOT FOUND.  AN UNKNOWN SOURCE IS ADDED TO
000700*    WS-UNKNOWN-SOURCE-LIST FOR THE SUMMARY REPORT.
000800*    ---------------------------------------------------------
000900 RESOLVE-PRIORITY.
001000
001100     MOVE 999 TO WS-LOOKUP-PRIORITY-OUT.
001200
001300     IF WS-LOOKUP-SOURCE NOT = SPACES
001400        SET WS-PRIOR-IX TO 1
001500        MOVE "N" TO WS-FOUND-FLAG
001600        PERFORM SEARCH-PRIORITY-TABLE
001700           UNTIL WS-PRIOR-IX > WS-PRIORITY-COUNT
001800              OR WS-FOUND
001900        IF NOT WS-FOUND
002000           PERFORM RECORD-UNKNOWN-SOURCE.
002100*    ---------------------------------------------------------
002200 SEARCH-PRIORITY-TABLE.
002300
002400     IF WS-PR-SOURCE (WS-PRIOR-IX) = WS-LOOKUP-SOURCE
002500        MOVE WS-PR-VALUE (WS-PRIOR-IX) TO WS-LOOKUP-PRIORITY-OUT
002600        MOVE "Y" TO WS-FOUND-FLAG
002700     ELSE
002800        SET WS-PRIOR-IX UP BY 1.
002900*    ---------------------------------------------------------
003000 RECORD-UNKNOWN-SOURCE.
003100
003200     ADD 1 TO WS-UNKNOWN-SOURCE-COUNT.
003300     SET WS-UNK-IX TO WS-UNKNOWN-SOURCE-COUNT.
003400     MOVE WS-LOOKUP-SOURCE TO WS-UNK-SOURCE (WS-UNK-IX).
