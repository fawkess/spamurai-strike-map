000100     FD  AGENTS-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  AGENT-RECORD-IN.
000500         05  AI-AGENT-NAME          PIC X(30).
000600         05  AI-AGENT-CENTER        PIC X(20).
000700         05  FILLER                 PIC X(05).
