000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. allocation-summary-report.
000300 AUTHOR. R DONOVAN.
000400 INSTALLATION. MIDWEST OUTREACH SERVICES - DATA PROCESSING.
000500 DATE-WRITTEN. 06/14/1989.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - OUTREACH CAMPAIGN DATA ONLY.
000800*    ---------------------------------------------------------
000900*    ALLOCATION-SUMMARY-REPORT
001000*
001100*    PRINTS THE CAMPAIGN SUMMARY BEHIND EVERY CONTACT-ALLOCATION
001200*    RUN - OVERALL TOTALS, THE INCREMENTAL AND CUMULATIVE TALLY,
001300*    WHAT EACH SPAMURAI PICKED UP, THE PRIORITY MIX, THE
001400*    UNALLOCATED LIST, AND ANY ROSTER NAME THAT DROPPED OFF THE
001500*    ACTIVE LIST SINCE THE LAST RUN.  CALLED BY CONTACT-ALLOCATION
001600*    AT THE END OF ITS RUN - NEVER RUN STANDALONE.
001700*
001800*    READS        SUMMARY-WORK-FILE (WRITTEN BY CONTACT-ALLOCATION)
001900*    WRITES       ALLOCATION-SUMMARY REPORT (PRINTER-FILE)
002000*    ---------------------------------------------------------
002100*    CHANGE LOG
002200*    ---------------------------------------------------------
002300*    06/14/89 RD  - ORIGINAL PROGRAM (CR-1101).  ONE PASS OVER    CR1101
002400*                  THE WORK FILE, HEADINGS AND PAGE BREAK MODELED
002500*                  ON THE OLD DEDUCTIBLES REPORT.
002600*    09/02/89 RD  - CR-1101, CENTER COLUMN ADDED TO THE AGENT     CR1101
002700*                  BREAKDOWN SECTION.
002800*    04/03/91 JLT - CR-1190, INCREMENTAL-STATISTICS AND           CR1190
002900*                  CUMULATIVE-TOTALS SECTIONS ADDED.
003000*    11/14/90 JLT - PR-0087, PAGE-FULL RAISED TO 55 LINES FOR     PR0087
003100*                  THE WIDER LASER FORMS.
003200*    01/11/93 MPK - CR-1233, INACTIVE-SPAMURAI WARNING SECTION    CR1233
003300*                  ADDED AT THE BOTTOM OF THE REPORT.
003400*    06/30/94 JLT - PR-0201, BLANK LINE AFTER EACH SECTION        PR0201
003500*                  HEADING FOR READABILITY.
003600*    10/05/95 MPK - CR-1278, PRIORITY DISTRIBUTION SECTION        CR1278
003700*                  ADDED.
003800*    07/22/97 CAW - CR-1310, "** NONE **" LINE PRINTED WHEN A     CR1310
003900*                  SECTION HAS NO ROWS, SO THE REPORT NEVER JUST
004000*                  SKIPS A HEADING SILENTLY.
004100*    05/04/98 CAW - Y2K-0098, DATE-WRITTEN LITERAL REVIEWED FOR   YK0098
004200*                  CENTURY WINDOWING - NO FOUR-DIGIT YEAR FIELDS
004300*                  PRINT ON THIS REPORT, NO CHANGE REQUIRED.
004400*    02/19/99 DWS - Y2K-0112, RUN-DATE STAMP ON THE TITLE LINE    YK0112
004500*                  CONFIRMED CCYY-ALREADY FORMAT, SIGNED OFF.
004600*    04/08/00 DWS - PR-0244, UNALLOCATED SECTION NOW WRAPS THE    PR0244
004700*                  REASON TEXT INSTEAD OF TRUNCATING IT.
004800*    08/30/01 DWS - CR-1355, PROGRAM SPLIT OUT OF THE OLD         CR1355
004900*                  CONTACT-ALLOCATION PRINT PARAGRAPHS SO THE
005000*                  ENGINE NO LONGER OWNS ANY PRINT LOGIC.
005100*    ---------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     COPY "SLSUMWK.CBL".
005700     COPY "SLSUMPR.CBL".
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDSUMWK.CBL".
006500     COPY "FDSUMPR.CBL".
006600 WORKING-STORAGE SECTION.
006700*    ---------------------------------------------------------
006800*    REPORT TITLE AND COLUMN HEADINGS - ONE GROUP PER PRINT
006900*    LINE, MOVED WHOLE TO PRINTER-RECORD.
007000     01  WS-TITLE-LINE.
007100         05  FILLER              PIC X(30) VALUE SPACES.
007200         05  FILLER              PIC X(34)
007300                 VALUE "CONTACT ALLOCATION SUMMARY REPORT".
007400         05  FILLER              PIC X(59) VALUE SPACES.
007500         05  FILLER              PIC X(05) VALUE "PAGE:".
007600         05  WS-PAGE-NUMBER-OUT  PIC ZZZ9.
007700     01  WS-SECTION-HEADING     PIC X(132).
007800     01  WS-BLANK-LINE          PIC X(132) VALUE SPACES.
007900     01  WS-NONE-LINE.
008000         05  FILLER              PIC X(10) VALUE SPACES.
008100         05  FILLER              PIC X(10) VALUE "** NONE **".
008200         05  FILLER              PIC X(112) VALUE SPACES.
008300*    ---------------------------------------------------------
008400*    DETAIL LINE LAYOUTS - ONE 01-LEVEL PER SECTION, EACH
008500*    PADDED TO THE FULL 132-COLUMN WIDTH WITH A TRAILING FILLER.
008600     01  WS-TOTALS-LINE-1.
008700         05  FILLER              PIC X(10) VALUE SPACES.
008800         05  FILLER              PIC X(21) VALUE "RUN MODE............".
008900         05  WS-TL-RUN-MODE      PIC X(12).
009000         05  FILLER              PIC X(89) VALUE SPACES.
009100     01  WS-TOTALS-LINE-2.
009200         05  FILLER              PIC X(10) VALUE SPACES.
009300         05  FILLER              PIC X(21) VALUE "TOTAL CONTACTS......".
009400         05  WS-TL-CONTACTS      PIC ZZZZ9.
009500         05  FILLER              PIC X(05) VALUE SPACES.
009600         05  FILLER              PIC X(21) VALUE "ALLOCATED...........".
009700         05  WS-TL-ALLOCATED     PIC ZZZZ9.
009800         05  FILLER              PIC X(05) VALUE SPACES.
009900         05  FILLER              PIC X(21) VALUE "UNALLOCATED.........".
010000         05  WS-TL-UNALLOC       PIC ZZZZ9.
010100         05  FILLER              PIC X(34) VALUE SPACES.
010200     01  WS-TOTALS-LINE-3.
010300         05  FILLER              PIC X(10) VALUE SPACES.
010400         05  FILLER              PIC X(21) VALUE "SPAMURAI ON ROSTER..".
010500         05  WS-TL-AGENTS        PIC ZZZZ9.
010600         05  FILLER              PIC X(96) VALUE SPACES.
010700     01  WS-INCREMENT-LINE-1.
010800         05  FILLER              PIC X(10) VALUE SPACES.
010900         05  FILLER              PIC X(21) VALUE "CONTACTS READ.......".
011000         05  WS-IL-READ          PIC ZZZZ9.
011100         05  FILLER              PIC X(05) VALUE SPACES.
011200         05  FILLER              PIC X(21) VALUE "DUPLICATES REMOVED..".
011300         05  WS-IL-DUPS          PIC ZZZZ9.
011400         05  FILLER              PIC X(65) VALUE SPACES.
011500     01  WS-INCREMENT-LINE-2.
011600         05  FILLER              PIC X(10) VALUE SPACES.
011700         05  FILLER              PIC X(21) VALUE "ALREADY ALLOCATED...".
011800         05  WS-IL-ALREADY       PIC ZZZZ9.
011900         05  FILLER              PIC X(05) VALUE SPACES.
012000         05  FILLER              PIC X(21) VALUE "NEW TO ALLOCATE.....".
012100         05  WS-IL-NEW           PIC ZZZZ9.
012200         05  FILLER              PIC X(65) VALUE SPACES.
012300     01  WS-CUMULATIVE-LINE.
012400         05  FILLER              PIC X(10) VALUE SPACES.
012500         05  FILLER              PIC X(21) VALUE "PREVIOUSLY ALLOCATED".
012600         05  WS-CL-PREV          PIC ZZZZ9.
012700         05  FILLER              PIC X(05) VALUE SPACES.
012800         05  FILLER              PIC X(21) VALUE "NEWLY ALLOCATED.....".
012900         05  WS-CL-NEW           PIC ZZZZ9.
013000         05  FILLER              PIC X(05) VALUE SPACES.
013100         05  FILLER              PIC X(21) VALUE "TOTAL ALLOCATED.....".
013200         05  WS-CL-TOTAL         PIC ZZZZ9.
013300         05  FILLER              PIC X(34) VALUE SPACES.
013400     01  WS-AGENT-LINE.
013500         05  FILLER              PIC X(10) VALUE SPACES.
013600         05  WS-AL-NAME          PIC X(30).
013700         05  FILLER              PIC X(02) VALUE SPACES.
013800         05  WS-AL-CENTER        PIC X(20).
013900         05  FILLER              PIC X(02) VALUE SPACES.
014000         05  WS-AL-COUNT         PIC ZZZZ9.
014100         05  FILLER              PIC X(63) VALUE SPACES.
014200     01  WS-PRIORITY-LINE.
014300         05  FILLER              PIC X(10) VALUE SPACES.
014400         05  FILLER              PIC X(09) VALUE "PRIORITY ".
014500         05  WS-PL-PRIORITY      PIC ZZ9.
014600         05  FILLER              PIC X(05) VALUE SPACES.
014700         05  FILLER              PIC X(16) VALUE "ALLOCATED COUNT ".
014800         05  WS-PL-COUNT         PIC ZZZZ9.
014900         05  FILLER              PIC X(84) VALUE SPACES.
015000     01  WS-UNALLOC-LINE.
015100         05  FILLER              PIC X(10) VALUE SPACES.
015200         05  WS-UL-NAME          PIC X(30).
015300         05  FILLER              PIC X(02) VALUE SPACES.
015400         05  WS-UL-PHONE         PIC X(15).
015500         05  FILLER              PIC X(02) VALUE SPACES.
015600         05  WS-UL-REASON        PIC X(50).
015700         05  FILLER              PIC X(23) VALUE SPACES.
015800     01  WS-INACTIVE-LINE.
015900         05  FILLER              PIC X(10) VALUE SPACES.
016000         05  FILLER              PIC X(28)
016100                 VALUE "FORMERLY ACTIVE SPAMURAI....".
016200         05  WS-IAL-NAME         PIC X(30).
016300         05  FILLER              PIC X(02) VALUE SPACES.
016400         05  FILLER              PIC X(22)
016500                 VALUE "CONTACTS PRESERVED...".
016600         05  WS-IAL-SIZE         PIC ZZZZ9.
016700         05  FILLER              PIC X(35) VALUE SPACES.
016800*    ---------------------------------------------------------
016900*    RUN SWITCHES, PAGINATION AND WORK FIELDS.
017000     01  WS-END-OF-FILE         PIC X.
017100         88  END-OF-FILE            VALUE "Y".
017200     01  WS-PAGE-NUMBER         PIC 9(04)  COMP.
017300     01  WS-PRINTED-LINES       PIC 9(02)  COMP.
017400         88  PAGE-FULL              VALUE 55 THRU 99.
017500     01  WS-AGENT-ROWS-SEEN     PIC X.
017600     01  WS-PRIORITY-ROWS-SEEN  PIC X.
017700     01  WS-UNALLOC-ROWS-SEEN   PIC X.
017800     01  WS-DUMMY               PIC X.
017900 PROCEDURE DIVISION.
018000
018100     PERFORM INITIALIZE-REPORT.
018200     PERFORM READ-SUMWK-NEXT-RECORD.
018300     IF NOT END-OF-FILE AND SW-IS-TOTALS-ROW
018400        PERFORM PRINT-OVERALL-TOTALS
018500        PERFORM READ-SUMWK-NEXT-RECORD.
018600     IF NOT END-OF-FILE AND SW-IS-INCREMENT-ROW
018700        PERFORM PRINT-INCREMENTAL-STATISTICS
018800        PERFORM READ-SUMWK-NEXT-RECORD.
018900     IF NOT END-OF-FILE AND SW-IS-CUMULATIVE-ROW
019000        PERFORM PRINT-CUMULATIVE-TOTALS
019100        PERFORM READ-SUMWK-NEXT-RECORD.
019200     PERFORM PRINT-AGENT-BREAKDOWN-SECTION.
019300     PERFORM PRINT-PRIORITY-DISTRIBUTION-SECTION.
019400     PERFORM PRINT-UNALLOCATED-SECTION.
019500     PERFORM PRINT-INACTIVE-AGENT-SECTION.
019600     PERFORM FINALIZE-PAGE.
019700     CLOSE SUMMARY-WORK-FILE.
019800     CLOSE PRINTER-FILE.
019900     EXIT PROGRAM.
020000     STOP RUN.
020100*    ---------------------------------------------------------
020200 INITIALIZE-REPORT.
020300
020400     MOVE "N" TO WS-END-OF-FILE.
020500     MOVE ZERO TO WS-PAGE-NUMBER.
020600     OPEN INPUT SUMMARY-WORK-FILE.
020700     OPEN OUTPUT PRINTER-FILE.
020800     PERFORM PRINT-HEADINGS.
020900*    ---------------------------------------------------------
021000 READ-SUMWK-NEXT-RECORD.
021100
021200     READ SUMMARY-WORK-FILE
021300        AT END MOVE "Y" TO WS-END-OF-FILE.
021400*    ---------------------------------------------------------
021500*    REPORTS PARA 3 - OVERALL TOTALS (ALWAYS PRESENT).
021600 PRINT-OVERALL-TOTALS.
021700
021800     IF PAGE-FULL
021900        PERFORM FINALIZE-PAGE
022000        PERFORM PRINT-HEADINGS.
022100     IF SW-TH-INCREMENTAL-FLAG = "Y"
022200        MOVE "INCREMENTAL" TO WS-TL-RUN-MODE
022300     ELSE
022400        MOVE "FRESH"       TO WS-TL-RUN-MODE.
022500     MOVE SW-TH-TOTAL-CONTACTS  TO WS-TL-CONTACTS.
022600     MOVE SW-TH-ALLOCATED-COUNT TO WS-TL-ALLOCATED.
022700     MOVE SW-TH-UNALLOC-COUNT   TO WS-TL-UNALLOC.
022800     MOVE SW-TH-TOTAL-AGENTS    TO WS-TL-AGENTS.
022900     MOVE WS-TOTALS-LINE-1 TO PRINTER-RECORD.
023000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023100     MOVE WS-TOTALS-LINE-2 TO PRINTER-RECORD.
023200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023300     MOVE WS-TOTALS-LINE-3 TO PRINTER-RECORD.
023400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023500     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
023600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
023700     ADD 4 TO WS-PRINTED-LINES.
023800*    ---------------------------------------------------------
023900*    REPORTS PARA 2 - INCREMENTAL INPUT STATISTICS.  PRESENT
024000*    ONLY WHEN THIS WAS AN INCREMENTAL RUN.
024100 PRINT-INCREMENTAL-STATISTICS.
024200
024300     IF PAGE-FULL
024400        PERFORM FINALIZE-PAGE
024500        PERFORM PRINT-HEADINGS.
024600     MOVE "INCREMENTAL INPUT STATISTICS" TO WS-SECTION-HEADING.
024700     PERFORM PRINT-ONE-SECTION-HEADING.
024800     MOVE SW-IN-CONTACTS-READ   TO WS-IL-READ.
024900     MOVE SW-IN-DUPS-REMOVED    TO WS-IL-DUPS.
025000     MOVE SW-IN-ALREADY-ALLOC   TO WS-IL-ALREADY.
025100     MOVE SW-IN-NEW-TO-ALLOCATE TO WS-IL-NEW.
025200     MOVE WS-INCREMENT-LINE-1 TO PRINTER-RECORD.
025300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025400     MOVE WS-INCREMENT-LINE-2 TO PRINTER-RECORD.
025500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025600     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
025700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025800     ADD 3 TO WS-PRINTED-LINES.
025900*    ---------------------------------------------------------
026000*    REPORTS PARA 4 - CUMULATIVE TOTALS.  PRESENT ONLY ON AN
026100*    INCREMENTAL RUN.
026200 PRINT-CUMULATIVE-TOTALS.
026300
026400     IF PAGE-FULL
026500        PERFORM FINALIZE-PAGE
026600        PERFORM PRINT-HEADINGS.
026700     MOVE "CUMULATIVE TOTALS, ALL RUNS THIS CAMPAIGN"
026800       TO WS-SECTION-HEADING.
026900     PERFORM PRINT-ONE-SECTION-HEADING.
027000     MOVE SW-CU-PREV-ALLOCATED  TO WS-CL-PREV.
027100     MOVE SW-CU-NEW-ALLOCATED   TO WS-CL-NEW.
027200     MOVE SW-CU-TOTAL-ALLOCATED TO WS-CL-TOTAL.
027300     MOVE WS-CUMULATIVE-LINE TO PRINTER-RECORD.
027400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027500     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
027600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027700     ADD 2 TO WS-PRINTED-LINES.
027800*    ---------------------------------------------------------
027900*    REPORTS PARA 5 - PER-AGENT BREAKDOWN.  THE ROWS ARRIVE ON
028000*    SUMMARY-WORK-FILE ALREADY GROUPED SINCE CONTACT-ALLOCATION
028100*    WRITES THEM OFF ITS OWN AGENT-TABLE, ONE PASS, NO BREAK KEY
028200*    NEEDED HERE.
028300 PRINT-AGENT-BREAKDOWN-SECTION.
028400
028500     IF PAGE-FULL
028600        PERFORM FINALIZE-PAGE
028700        PERFORM PRINT-HEADINGS.
028800     MOVE "ALLOCATIONS BY SPAMURAI" TO WS-SECTION-HEADING.
028900     PERFORM PRINT-ONE-SECTION-HEADING.
029000     MOVE "N" TO WS-AGENT-ROWS-SEEN.
029100     PERFORM PRINT-ONE-AGENT-LINE
029200        UNTIL END-OF-FILE OR NOT SW-IS-AGENT-ROW.
029300     IF WS-AGENT-ROWS-SEEN NOT = "Y"
029400        MOVE WS-NONE-LINE TO PRINTER-RECORD
029500        WRITE PRINTER-RECORD BEFORE ADVANCING 1
029600        ADD 1 TO WS-PRINTED-LINES.
029700     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
029800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
029900     ADD 1 TO WS-PRINTED-LINES.
030000*    ---------------------------------------------------------
030100 PRINT-ONE-AGENT-LINE.
030200
030300     IF PAGE-FULL
030400        PERFORM FINALIZE-PAGE
030500        PERFORM PRINT-HEADINGS.
030600     MOVE "Y" TO WS-AGENT-ROWS-SEEN.
030700     MOVE SW-AG-AGENT-NAME   TO WS-AL-NAME.
030800     MOVE SW-AG-AGENT-CENTER TO WS-AL-CENTER.
030900     MOVE SW-AG-NEW-COUNT    TO WS-AL-COUNT.
031000     MOVE WS-AGENT-LINE TO PRINTER-RECORD.
031100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
031200     ADD 1 TO WS-PRINTED-LINES.
031300     PERFORM READ-SUMWK-NEXT-RECORD.
031400*    ---------------------------------------------------------
031500*    REPORTS PARA 6 - PRIORITY DISTRIBUTION, ASCENDING AS
031600*    WRITTEN BY THE ENGINE.
031700 PRINT-PRIORITY-DISTRIBUTION-SECTION.
031800
031900     IF PAGE-FULL
032000        PERFORM FINALIZE-PAGE
032100        PERFORM PRINT-HEADINGS.
032200     MOVE "ALLOCATIONS BY SOURCE PRIORITY" TO WS-SECTION-HEADING.
032300     PERFORM PRINT-ONE-SECTION-HEADING.
032400     MOVE "N" TO WS-PRIORITY-ROWS-SEEN.
032500     PERFORM PRINT-ONE-PRIORITY-LINE
032600        UNTIL END-OF-FILE OR NOT SW-IS-PRIORITY-ROW.
032700     IF WS-PRIORITY-ROWS-SEEN NOT = "Y"
032800        MOVE WS-NONE-LINE TO PRINTER-RECORD
032900        WRITE PRINTER-RECORD BEFORE ADVANCING 1
033000        ADD 1 TO WS-PRINTED-LINES.
033100     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
033200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
033300     ADD 1 TO WS-PRINTED-LINES.
033400*    ---------------------------------------------------------
033500 PRINT-ONE-PRIORITY-LINE.
033600
033700     IF PAGE-FULL
033800        PERFORM FINALIZE-PAGE
033900        PERFORM PRINT-HEADINGS.
034000     MOVE "Y" TO WS-PRIORITY-ROWS-SEEN.
034100     MOVE SW-PR-PRIORITY-VALUE  TO WS-PL-PRIORITY.
034200     MOVE SW-PR-ALLOCATED-COUNT TO WS-PL-COUNT.
034300     MOVE WS-PRIORITY-LINE TO PRINTER-RECORD.
034400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
034500     ADD 1 TO WS-PRINTED-LINES.
034600     PERFORM READ-SUMWK-NEXT-RECORD.
034700*    ---------------------------------------------------------
034800*    REPORTS PARA 7 - UNALLOCATED DETAIL.  NO ROWS AT ALL WHEN
034900*    EVERY CONTACT THIS RUN FOUND A SPAMURAI.
035000 PRINT-UNALLOCATED-SECTION.
035100
035200     IF PAGE-FULL
035300        PERFORM FINALIZE-PAGE
035400        PERFORM PRINT-HEADINGS.
035500     MOVE "UNALLOCATED CONTACTS" TO WS-SECTION-HEADING.
035600     PERFORM PRINT-ONE-SECTION-HEADING.
035700     MOVE "N" TO WS-UNALLOC-ROWS-SEEN.
035800     PERFORM PRINT-ONE-UNALLOC-LINE
035900        UNTIL END-OF-FILE OR NOT SW-IS-UNALLOC-ROW.
036000     IF WS-UNALLOC-ROWS-SEEN NOT = "Y"
036100        MOVE WS-NONE-LINE TO PRINTER-RECORD
036200        WRITE PRINTER-RECORD BEFORE ADVANCING 1
036300        ADD 1 TO WS-PRINTED-LINES.
036400     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
036500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
036600     ADD 1 TO WS-PRINTED-LINES.
036700*    ---------------------------------------------------------
036800 PRINT-ONE-UNALLOC-LINE.
036900
037000     IF PAGE-FULL
037100        PERFORM FINALIZE-PAGE
037200        PERFORM PRINT-HEADINGS.
037300     MOVE "Y" TO WS-UNALLOC-ROWS-SEEN.
037400     MOVE SW-UN-NAME   TO WS-UL-NAME.
037500     MOVE SW-UN-PHONE  TO WS-UL-PHONE.
037600     MOVE SW-UN-REASON TO WS-UL-REASON.
037700     MOVE WS-UNALLOC-LINE TO PRINTER-RECORD.
037800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
037900     ADD 1 TO WS-PRINTED-LINES.
038000     PERFORM READ-SUMWK-NEXT-RECORD.
038100*    ---------------------------------------------------------
038200*    REPORTS PARA 8 - INACTIVE-SPAMURAI WARNING.  NO SECTION
038300*    AT ALL ON A FRESH RUN (ENGINE WRITES NO "IA" ROWS THEN),
038400*    SO WE SKIP THE "** NONE **" LINE HERE RATHER THAN PRINT AN
038500*    EMPTY HEADING EVERY FRESH RUN.
038600 PRINT-INACTIVE-AGENT-SECTION.
038700
038800     IF NOT END-OF-FILE AND SW-IS-INACTIVE-ROW
038900        PERFORM CHECK-PAGE-BREAK-FOR-INACTIVE
039000        MOVE "SPAMURAI NO LONGER ON THE ROSTER" TO
039100              WS-SECTION-HEADING
039200        PERFORM PRINT-ONE-SECTION-HEADING
039300        PERFORM PRINT-ONE-INACTIVE-LINE
039400           UNTIL END-OF-FILE OR NOT SW-IS-INACTIVE-ROW
039500        MOVE WS-BLANK-LINE TO PRINTER-RECORD
039600        WRITE PRINTER-RECORD BEFORE ADVANCING 1
039700        ADD 1 TO WS-PRINTED-LINES.
039800*    ---------------------------------------------------------
039900 CHECK-PAGE-BREAK-FOR-INACTIVE.
040000
040010     IF PAGE-FULL
040020        PERFORM FINALIZE-PAGE
040030        PERFORM PRINT-HEADINGS.
040100*    ---------------------------------------------------------
040200 PRINT-ONE-INACTIVE-LINE.
040300
040400     IF PAGE-FULL
040500        PERFORM FINALIZE-PAGE
040600        PERFORM PRINT-HEADINGS.
040700     MOVE SW-IA-AGENT-NAME TO WS-IAL-NAME.
040800     MOVE SW-IA-LIST-SIZE  TO WS-IAL-SIZE.
040900     MOVE WS-INACTIVE-LINE TO PRINTER-RECORD.
041000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041100     ADD 1 TO WS-PRINTED-LINES.
041200     PERFORM READ-SUMWK-NEXT-RECORD.
041300*    ---------------------------------------------------------
041400 PRINT-ONE-SECTION-HEADING.
041500
041600     MOVE WS-SECTION-HEADING TO PRINTER-RECORD.
041700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
041800     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
041900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
042000     ADD 2 TO WS-PRINTED-LINES.
042100*    ---------------------------------------------------------
042200*    PAGE-HEADING AND PAGE-BREAK PARAGRAPHS, CARRIED OVER FROM
042300*    THE OLD DEDUCTIBLES-REPORT PAIR (PLSORT.CBL NO LONGER
042400*    EXISTS IN THIS SHOP'S LIBRARY - KEPT LOCAL SINCE ONLY THIS
042500*    PROGRAM STILL NEEDS THEM).
042600 PRINT-HEADINGS.
042700
042800     ADD 1 TO WS-PAGE-NUMBER.
042900     MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-OUT.
043000     MOVE WS-TITLE-LINE TO PRINTER-RECORD.
043100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
043200     MOVE WS-BLANK-LINE TO PRINTER-RECORD.
043300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
043400     MOVE 2 TO WS-PRINTED-LINES.
043500*    ---------------------------------------------------------
043600 FINALIZE-PAGE.
043700
043800     MOVE SPACES TO PRINTER-RECORD.
043900     WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM.
