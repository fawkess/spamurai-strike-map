000100     FD  PRIORITIES-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  PRIORITY-RECORD-IN.
000500         05  PI-PRIORITY-SOURCE     PIC X(25).
000600         05  PI-PRIORITY-VALUE-X    PIC X(03).
000650         05  FILLER                 PIC X(05).
000700     01  FILLER REDEFINES PRIORITY-RECORD-IN.
000800         05  FILLER                 PIC X(25).
000900         05  PI-PRIORITY-VALUE-9    PIC 9(03).
000950         05  FILLER                 PIC X(05).
