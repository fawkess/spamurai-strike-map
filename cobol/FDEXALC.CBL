000100     FD  EXISTING-ALLOC-FILE
000200         RECORDING MODE IS F
000300         LABEL RECORDS ARE STANDARD.
000400     01  EXISTING-ALLOC-RECORD-IN.
000500         05  EI-ALLOC-AGENT         PIC X(30).
000600         05  EI-ALLOC-NAME          PIC X(30).
000700         05  EI-ALLOC-PHONE         PIC X(15).
000800         05  FILLER                 PIC X(05).
